000100******************************************************************
000200*                                                                *
000300*    CRD-SCORE-REC                                               *
000400*    SCORING ENGINE RESPONSE RECORD                              *
000500*                                                                *
000600*    ONE RECORD PER SCORING ATTEMPT.  A CUSTOMER MAY HAVE        *
000700*    SEVERAL RECORDS GROUPED TOGETHER IN CUST-NO SEQUENCE -      *
000800*    ONE PER POLL OF THE SCORING ENGINE - WHEN THE SCORE WAS     *
000900*    NOT IMMEDIATELY READY.  SEE CRD0030, 4000-GET-SCORE.        *
001000*    FILE IS LINE SEQUENTIAL.                                    *
001100*                                                                *
001200******************************************************************
001300*
001400* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
001500*-----------------------------------------------------------------
001600* R.OKAFOR                | 04/02/89 |  ORIGINAL LAYOUT - REQ
001700*                         |          |  CR-1892.
001800* R.OKAFOR                | 01/18/99 |  Y2K REVIEW - DATES
001900*                         |          |  ALREADY 4-DIGIT, NO CHG.
002000* T.BRENNAN               | 11/07/10 |  ADDED SCR-READY-FLAG VALUE
002100*                         |          |  "E" - SCORING ENGINE
002200*                         |          |  PERMANENT ERROR - CR-2609.
002300*
002400  01  CRD-SCORE-REC.
002500      05  SCR-CUST-NO             PIC X(10).
002600      05  SCR-SCORE                PIC 9(4).
002700      05  SCR-LIMIT-AMOUNT         PIC S9(9)V99.
002800      05  SCR-EXCLUSION            PIC X(12).
002900*       "No Exclusion" WHEN CUSTOMER IS CLEAN, OTHERWISE
003000*       "Excluded" (COMPARED CASE-INSENSITIVE).
003100      05  SCR-EXCLUSION-REASON     PIC X(30).
003200      05  SCR-READY-FLAG           PIC X(01).
003300*       "Y" - SCORE IS READY, USE SCR-SCORE/SCR-LIMIT-AMOUNT.
003400*       "N" - NOT READY YET, CRD0030 WILL RETRY.
003500*       "E" - PERMANENT ERROR FROM SCORING ENGINE, DO NOT RETRY.
003600      05  FILLER                   PIC X(01).
