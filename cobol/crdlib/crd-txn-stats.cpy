000100******************************************************************
000200*                                                                *
000300*    CRD-TXN-STATS                                               *
000400*    ACCOUNT TRANSACTION-STATISTICS RECORD                       *
000500*                                                                *
000600*    AGGREGATED PER-ACCOUNT STATISTICS FED TO THE SCORING        *
000700*    ENGINE.  THE CBS PRODUCES ROUGHLY SIXTY AGGREGATE FIELDS    *
000800*    PER ACCOUNT - ONLY THE FIELDS THE SCORING ENGINE AND THE    *
000900*    REPORTS BELOW ACTUALLY USE ARE BROKEN OUT HERE.  THE REST   *
001000*    RIDE ALONG IN TXN-OTHER-AGGREGATES AND ARE NOT TOUCHED BY   *
001100*    ANY PROGRAM IN THIS SUITE - THEY GO STRAIGHT THROUGH TO     *
001200*    THE EXTRACT FILE BUILT BY CRD0020.                          *
001300*    FILE IS LINE SEQUENTIAL.                                    *
001400*                                                                *
001500******************************************************************
001600*
001700* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
001800*-----------------------------------------------------------------
001900* R.OKAFOR                | 04/09/89 |  ORIGINAL LAYOUT - REQ
002000*                         |          |  CR-1892.
002100* R.OKAFOR                | 01/18/99 |  Y2K REVIEW - DATES
002200*                         |          |  ALREADY 4-DIGIT, NO CHG.
002300* M.ABIOLA                | 06/30/14 |  DOCUMENTED PASS-THROUGH
002400*                         |          |  AGGREGATE BLOCK - CR-3117.
002500* J.FERREIRA              | 07/11/14 |  TXN-OTHER-AGGREGATES WAS
002600*                         |          |  4 BYTES SHORT OF THE FD/
002700*                         |          |  RAW-VIEW RECORD LENGTH IN
002800*                         |          |  CRD0020 - WIDENED 21 TO 25
002900*                         |          |  SO NO PASS-THROUGH BYTES
003000*                         |          |  GET BLANKED OUT - CR-3304.
003100*
003200  01  CRD-TXN-STATS-REC.
003300      05  TXN-CUST-NO                  PIC X(10).
003400      05  TXN-ACCOUNT-NO               PIC X(16).
003500      05  TXN-MONTHLY-BALANCE          PIC S9(11)V99.
003600      05  TXN-CREDIT-TRANS-AMOUNT      PIC S9(11)V99.
003700      05  TXN-DEBIT-TRANS-AMOUNT       PIC S9(11)V99.
003800      05  TXN-ATM-TRANS-NUMBER         PIC 9(05).
003900      05  TXN-ATM-TRANS-AMOUNT         PIC S9(11)V99.
004000      05  TXN-BOUNCED-CHEQUES-NUMBER   PIC 9(05).
004100      05  TXN-OVERDRAFT-LIMIT          PIC S9(09)V99.
004200      05  TXN-OTHER-AGGREGATES         PIC X(25).
004300*       REMAINDER OF THE CBS AGGREGATE BLOCK - PASS-THROUGH ONLY.
004400      05  FILLER                       PIC X(04).
