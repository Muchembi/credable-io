000100******************************************************************
000200*                                                                *
000300*    CRD-KYC-CUSTOMER                                           *
000400*    CBS KYC CUSTOMER MASTER RECORD - SUBSCRIPTION INPUT         *
000500*                                                                *
000600*    ONE RECORD PER CUSTOMER KNOWN TO THE CORE BANKING SYSTEM.   *
000700*    FILE IS LINE SEQUENTIAL, SORTED ASCENDING BY KYC-CUST-NO.   *
000800*                                                                *
000900******************************************************************
001000*
001100* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
001200*-----------------------------------------------------------------
001300* R.OKAFOR                | 03/11/89 |  ORIGINAL LAYOUT - REQ
001400*                         |          |  CR-1892.
001500* R.OKAFOR                | 01/18/99 |  Y2K REVIEW - DATES
001600*                         |          |  ALREADY 4-DIGIT, NO CHG.
001700* T.BRENNAN               | 09/22/09 |  WIDENED KYC-STATUS FROM
001800*                         |          |  X(08) TO X(10) - CR-2541.
001900* M.ABIOLA                | 02/14/13 |  NO FUNCTIONAL CHANGE -
002000*                         |          |  COMMENTS REALIGNED.
002100*
002200  01  CRD-KYC-CUSTOMER-REC.
002300      05  KYC-CUST-NO             PIC X(10).
002400      05  KYC-FULL-NAME           PIC X(30).
002500      05  KYC-STATUS              PIC X(10).
002600*       "ACTIVE" OR "INACTIVE" - COMPARED CASE-INSENSITIVE
002700*       BY THE SUBSCRIPTION PASS, CRD0010.
002800      05  KYC-ADDRESS             PIC X(30).
