000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     CRD0040.
000400 AUTHOR.         R.OKAFOR.
000500 INSTALLATION.   CONSOLIDATED TRUST BANK - LOAN SYSTEMS UNIT.
000600 DATE-WRITTEN.   04/23/89.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
000900*
001000* PURPOSE: STATUS REPORT PASS OF THE CREDABLE LOAN RUN.  READS THE
001100*          FINAL LOAN APPLICATION MASTER GENERATION FOR THE CYCLE
001200*          AND PRINTS ONE LINE PER CUSTOMER SHOWING THE STATUS AND
001300*          A MESSAGE, SAME WORDING THE MOBILE APP SHOWS WHEN THE
001400*          CUSTOMER CHECKS THEIR LOAN.
001500* INPUT FILES:  CRDAPPL - LOAN APPLICATION MASTER, LINE
001600*                         SEQUENTIAL, ASCENDING BY CUST NUMBER, NO
001700*                         NEW GENERATION IS WRITTEN BY THIS PASS.
001800* OUTPUT FILES: CRDSRPT - STATUS REPORT, 132-COLUMN PRINT FILE.
001900* RUN SEQUENCE: LAST STEP OF THE CYCLE, AFTER CRD0030.
002000*
002100* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
002200*-----------------------------------------------------------------
002300* R.OKAFOR                | 04/23/89 |  ORIGINAL RELEASE - CR-1892
002400* R.OKAFOR                | 01/18/99 |  Y2K REVIEW - NO DATE
002500*                         |          |  FIELDS HERE, NO CHANGE.
002600* T.BRENNAN               | 09/22/09 |  ADDED THE FAILURE-MESSAGE
002700*                         |          |  OVERRIDE FOR THE FAILED
002800*                         |          |  AND REJECTED STATUSES -
002900*                         |          |  CR-2541.
003000* M.ABIOLA                | 06/30/14 |  ADDED THE BLANK-LINE TRAP
003100*                         |          |  AFTER A SHORT MASTER FILE
003200*                         |          |  PRODUCED A BOGUS REPORT
003300*                         |          |  LINE - CR-3117.
003400* J.FERREIRA              | 07/11/14 |  1100-OPEN-FILES NOW CHECKS
003500*                         |          |  THE CRDSRPT OPEN STATUS
003600*                         |          |  AND ABENDS VIA GO TO -
003700*                         |          |  CR-3304.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. TANDEM-NONSTOP.
004200 OBJECT-COMPUTER. TANDEM-NONSTOP.
004300 SPECIAL-NAMES.
004400    C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800    SELECT CRD-APPL-FILE ASSIGN TO CRDAPPL
004900        ORGANIZATION IS LINE SEQUENTIAL
005000        FILE STATUS IS WS-APPL-STATUS.
005100*
005200    SELECT CRD-STATUS-RPT ASSIGN TO CRDSRPT
005300        ORGANIZATION IS LINE SEQUENTIAL
005400        FILE STATUS IS WS-SRPT-STATUS.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  CRD-APPL-FILE
006000    RECORD CONTAINS 200 CHARACTERS.
006100    COPY CRD-LOAN-APPL IN CRDLIB.
006200 01  CRD-APPL-RAW-VIEW REDEFINES CRD-LOAN-APPL-REC.
006300    05  APPL-RAW-LINE             PIC X(200).
006400*
006500 FD  CRD-STATUS-RPT
006600    RECORD CONTAINS 132 CHARACTERS.
006700    COPY CRD-PRINT-LINE IN CRDLIB.
006800*
006900 WORKING-STORAGE SECTION.
007000*
007100*    WS-ABEND-RC IS THE RETURN CODE PASSED BACK TO THE JOB
007200*    STREAM WHEN CRDSRPT CANNOT BE OPENED - A NONZERO RETURN
007300*    CODE STOPS THE REST OF THE SCHEDULED STEPS.
007400 77  WS-ABEND-RC                  PIC 9(02) VALUE 16.
007500*
007600 01  WS-FILE-STATUSES.
007700*    ONE TWO-BYTE STATUS PER FILE; "35" ON WS-APPL-STATUS MEANS
007800*    THE MASTER GENERATION WAS NOT FOUND THIS CYCLE AND IS NOT
007900*    TREATED AS AN ERROR.
008000    05  WS-APPL-STATUS            PIC XX.
008100        88  WS-APPL-MISSING           VALUE "35".
008200    05  WS-SRPT-STATUS            PIC XX.
008300    05  FILLER                    PIC X.
008400*
008500 01  WS-SWITCHES.
008600*    SINGLE EOF SWITCH - THIS IS A STRAIGHT READ, NOT A MERGE,
008700*    SO ONLY ONE STREAM NEEDS ONE.
008800    05  WS-APPL-EOF-SW            PIC X     VALUE "N".
008900        88  APPL-AT-EOF               VALUE "Y".
009000    05  FILLER                    PIC X.
009100*
009200 01  WS-COUNTERS                  COMP.
009300*    RUN COUNTS PRINTED BY 9000-PRINT-TOTALS - ALL COMP, NONE
009400*    OF THEM EVER HOLD MONEY.
009500    05  WS-APPL-RD-CNT            PIC 9(7)  VALUE 0.
009600    05  WS-BLANK-CNT              PIC 9(7)  VALUE 0.
009700    05  WS-LINE-CNT               PIC 9(3)  VALUE 0.
009800    05  WS-PAGE-NO                PIC 9(3)  VALUE 0.
009900    05  FILLER                    PIC 9     VALUE 0.
010000*
010100 01  WS-MESSAGE-AREA.
010200*    BUILT FRESH FOR EACH APPLICATION BY 3000-BUILD-MESSAGE
010300*    BEFORE IT IS MOVED ONTO THE DETAIL LINE.
010400    05  WS-MESSAGE                PIC X(50).
010500    05  FILLER                    PIC X.
010600*
010700 01  WS-RPT-LINE                   PIC X(132).
010800 01  WS-RPT-DETAIL REDEFINES WS-RPT-LINE.
010900    05  RPT-CUST-NO               PIC X(10).
011000    05  FILLER                    PIC X     VALUE SPACE.
011100    05  RPT-APPL-ID               PIC X(12).
011200    05  FILLER                    PIC X     VALUE SPACE.
011300    05  RPT-STATUS                PIC X(20).
011400    05  FILLER                    PIC X     VALUE SPACE.
011500    05  RPT-AMOUNT                PIC ZZZ,ZZZ,ZZ9.99.
011600    05  FILLER                    PIC X     VALUE SPACE.
011700    05  RPT-LIMIT                 PIC ZZZ,ZZZ,ZZ9.99.
011800    05  FILLER                    PIC X     VALUE SPACE.
011900    05  RPT-SCORE                 PIC ZZZ9.
012000    05  FILLER                    PIC X     VALUE SPACE.
012100    05  RPT-MESSAGE               PIC X(50).
012200    05  FILLER                    PIC X(2).
012300 01  WS-RPT-HEADING REDEFINES WS-RPT-LINE.
012400    05  FILLER                    PIC X(7)  VALUE "CRD0040".
012500    05  FILLER                    PIC X(28) VALUE
012600            " LOAN STATUS REPORT      ".
012700    05  FILLER                    PIC X(5)  VALUE "PAGE ".
012800    05  HDG-PAGE-NO               PIC ZZZ9.
012900    05  FILLER                    PIC X(88) VALUE SPACES.
013000*
013100 PROCEDURE DIVISION.
013200*
013300 1000-MAIN-CONTROL.
013400*    DRIVES THE STATUS REPORT FROM OPEN TO CLOSE.
013500    PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
013600    PERFORM 1200-PRINT-HEADING.
013700    PERFORM 2000-PROCESS-APPLICATION
013800        UNTIL APPL-AT-EOF.
013900    PERFORM 9000-PRINT-TOTALS.
014000    PERFORM 1900-CLOSE-FILES.
014100    STOP RUN.
014200*
014300 1100-OPEN-FILES.
014400*    A MISSING APPLICATION MASTER JUST MEANS AN EMPTY REPORT -
014500*    ONLY A FAILED OPEN OF THE PRINT FILE ITSELF IS FATAL,
014600*    HANDLED VIA GO TO BELOW - CR-3304.
014700    OPEN INPUT CRD-APPL-FILE.
014800    IF WS-APPL-MISSING
014900        MOVE "Y" TO WS-APPL-EOF-SW
015000    END-IF.
015100    OPEN OUTPUT CRD-STATUS-RPT.
015200    IF WS-SRPT-STATUS NOT = "00"
015300        GO TO 1180-OPEN-ABEND
015400    END-IF.
015500    PERFORM 2910-READ-APPL.
015600    GO TO 1100-EXIT.
015700 1180-OPEN-ABEND.
015800    DISPLAY "CRD0040 CRDSRPT FAILED TO OPEN - STATUS "
015900        WS-SRPT-STATUS.
016000    MOVE WS-ABEND-RC TO RETURN-CODE.
016100    STOP RUN.
016200 1100-EXIT.
016300    EXIT.
016400*
016500 1200-PRINT-HEADING.
016600*    PRINTED ONCE AT THE TOP OF THE RUN - THE STATUS REPORT DOES
016700*    NOT PAGE-BREAK ON A CONTROL FIELD, SO THERE IS ONLY EVER
016800*    ONE HEADING.
016900    ADD 1 TO WS-PAGE-NO.
017000    MOVE WS-PAGE-NO TO HDG-PAGE-NO.
017100    WRITE CRD-PRINT-LINE FROM WS-RPT-HEADING
017200        AFTER ADVANCING TOP-OF-FORM.
017300    MOVE SPACES TO WS-RPT-LINE.
017400    WRITE CRD-PRINT-LINE FROM WS-RPT-LINE.
017500*
017600 1900-CLOSE-FILES.
017700*    END-OF-RUN HOUSEKEEPING - BOTH FILES CLOSE TOGETHER.
017800    CLOSE CRD-APPL-FILE CRD-STATUS-RPT.
017900*
018000 2000-PROCESS-APPLICATION.
018100*    ONE DETAIL LINE PER MASTER RECORD; A BLANK TRAILER LINE IS
018200*    COUNTED AND SKIPPED RATHER THAN PRINTED AS A BOGUS CUSTOMER.
018300    IF APPL-RAW-LINE = SPACES
018400        ADD 1 TO WS-BLANK-CNT
018500    ELSE
018600        PERFORM 3000-BUILD-MESSAGE
018700        PERFORM 8000-WRITE-STATUS-LINE
018800    END-IF.
018900    PERFORM 2910-READ-APPL.
019000*
019100 2910-READ-APPL.
019200*    CRD0040 READS CRDAPPL STRAIGHT THROUGH - UNLIKE THE OTHER
019300*    THREE PROGRAMS THERE IS NO SECOND FILE TO MERGE AGAINST,
019400*    SO NO KEY COMPARE IS NEEDED HERE.
019500    IF NOT APPL-AT-EOF
019600        READ CRD-APPL-FILE
019700            AT END
019800                MOVE "Y" TO WS-APPL-EOF-SW
019900            NOT AT END
020000                ADD 1 TO WS-APPL-RD-CNT
020100        END-READ
020200    END-IF.
020300*
020400 3000-BUILD-MESSAGE.
020500*    SAME WORDING THE MOBILE APP SHOWS FOR EACH STATUS.  A FAILURE
020600*    MESSAGE ALREADY ON THE MASTER OVERRIDES THE STOCK WORDING FOR
020700*    THE FAILED AND REJECTED STATUSES.
020800    MOVE SPACES TO WS-MESSAGE.
020900    EVALUATE APPL-STATUS
021000        WHEN "PENDING_SCORE"
021100        WHEN "SCORING_IN_PROGRESS"
021200            MOVE "Scoring is in progress." TO WS-MESSAGE
021300        WHEN "SCORING_FAILED"
021400            PERFORM 3100-FAIL-MSG-OR-DEFAULT
021500        WHEN "APPROVED"
021600            MOVE "Loan approved." TO WS-MESSAGE
021700        WHEN "ACTIVE"
021800            MOVE "Loan is active." TO WS-MESSAGE
021900        WHEN "REJECTED_LIMIT"
022000            PERFORM 3100-FAIL-MSG-OR-DEFAULT
022100        WHEN "REJECTED_EXCLUSION"
022200            PERFORM 3100-FAIL-MSG-OR-DEFAULT
022300        WHEN "REJECTED_KYC_FAILED"
022400            PERFORM 3100-FAIL-MSG-OR-DEFAULT
022500        WHEN "ELIGIBLE"
022600            MOVE "Customer is eligible to apply for a loan."
022700                TO WS-MESSAGE
022800        WHEN OTHER
022900*            STATUS NOT RECOGNIZED BY THIS VERSION OF THE
023000*            PROGRAM - FALL BACK TO SHOWING THE RAW CODE RATHER
023100*            THAN ABENDING, SO A NEW STATUS ADDED TO CRD0030
023200*            DOES NOT STOP THIS REPORT FROM RUNNING.
023300            STRING "Status: " DELIMITED BY SIZE
023400                   APPL-STATUS DELIMITED BY SPACE
023500                INTO WS-MESSAGE
023600    END-EVALUATE.
023700*
023800 3100-FAIL-MSG-OR-DEFAULT.
023900*    APPL-FAILURE-MESSAGE IS SET BY CRD0030 ONLY WHEN THE DECISION
024000*    CARRIED SPECIFIC WORDING (EXCLUSION REASON, RETRY EXHAUSTED);
024100*    OTHERWISE FALL BACK TO THE STOCK MESSAGE FOR THE STATUS.  THE
024200*    LONGER STOCK MESSAGES RUN PAST THE 50-BYTE COLUMN AND ARE
024300*    TRUNCATED BY THE MOVE, SAME AS THE MOBILE APP'S OWN DISPLAY.
024400    IF APPL-FAILURE-MESSAGE NOT = SPACES
024500        MOVE APPL-FAILURE-MESSAGE TO WS-MESSAGE
024600    ELSE
024700        EVALUATE APPL-STATUS
024800            WHEN "SCORING_FAILED"
024900                STRING "Could not retrieve score. Please try "
025000                           DELIMITED BY SIZE
025100                       "applying again later." DELIMITED BY SIZE
025200                    INTO WS-MESSAGE
025300            WHEN "REJECTED_LIMIT"
025400                STRING "Loan application rejected. Requested "
025500                           DELIMITED BY SIZE
025600                       "amount exceeds limit." DELIMITED BY SIZE
025700                    INTO WS-MESSAGE
025800            WHEN "REJECTED_EXCLUSION"
025900                MOVE "Loan application rejected due to exclusion."
026000                    TO WS-MESSAGE
026100            WHEN OTHER
026200                STRING "Loan application rejected due to KYC "
026300                           DELIMITED BY SIZE
026400                       "validation failure." DELIMITED BY SIZE
026500                    INTO WS-MESSAGE
026600        END-EVALUATE
026700    END-IF.
026800*
026900 8000-WRITE-STATUS-LINE.
027000*    ONE DETAIL LINE PER APPLICATION ON CRDSRPT - SAME WS-RPT-
027100*    DETAIL LAYOUT AS THE DECISION REPORT IN CRD0030, REUSED
027200*    HERE FOR A DIFFERENT AUDIENCE (STATUS INQUIRY, NOT
027300*    SCORING RESULTS).
027400    MOVE APPL-CUST-NO TO RPT-CUST-NO.
027500    MOVE APPL-APPLICATION-ID TO RPT-APPL-ID.
027600    MOVE APPL-STATUS TO RPT-STATUS.
027700    MOVE APPL-REQUESTED-AMOUNT TO RPT-AMOUNT.
027800    MOVE APPL-LIMIT-AMOUNT TO RPT-LIMIT.
027900    MOVE APPL-SCORE TO RPT-SCORE.
028000    MOVE WS-MESSAGE TO RPT-MESSAGE.
028100    WRITE CRD-PRINT-LINE FROM WS-RPT-DETAIL.
028200    ADD 1 TO WS-LINE-CNT.
028300*
028400 9000-PRINT-TOTALS.
028500*    END-OF-RUN COUNTS TO THE JOB LOG.  UNLIKE CRD0030, CRD0040
028600*    HAS NO PER-STATUS BREAKDOWN TO REPORT HERE - THE DETAIL
028700*    LINES ALREADY CARRY EACH APPLICATION'S STATUS.
028800    DISPLAY "CRD0040 APPLICATIONS READ        " WS-APPL-RD-CNT.
028900    DISPLAY "CRD0040 STATUS LINES PRINTED     " WS-LINE-CNT.
029000    DISPLAY "CRD0040 BLANK LINES SKIPPED      " WS-BLANK-CNT.
