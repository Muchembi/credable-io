000100******************************************************************
000200*    CRD-PRINT-LINE - GENERIC 132-COLUMN PRINT RECORD            *
000300*    USED AS THE FD RECORD FOR ALL CRD PRINT FILES.  DETAIL      *
000400*    AND HEADING LAYOUTS ARE BUILT IN WORKING-STORAGE AND        *
000500*    MOVED INTO THIS AREA BEFORE THE WRITE.                      *
000600******************************************************************
000700*
000800* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
000900*-----------------------------------------------------------------
001000* R.OKAFOR                | 04/16/89 |  ORIGINAL LAYOUT - REQ
001100*                         |          |  CR-1892.
001200* R.OKAFOR                | 01/18/99 |  Y2K REVIEW - DATES
001300*                         |          |  ALREADY 4-DIGIT, NO CHG.
001400*
001500  01  CRD-PRINT-LINE                PIC X(132).
