000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     CRD0030.
000400 AUTHOR.         R.OKAFOR.
000500 INSTALLATION.   CONSOLIDATED TRUST BANK - LOAN SYSTEMS UNIT.
000600 DATE-WRITTEN.   05/09/89.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
000900*
001000* PURPOSE: SECOND MASTER-TOUCHING STEP OF THE CREDABLE LOAN RUN.
001100*          MATCH/MERGES THE LOAN REQUEST FEED AGAINST THE PRIOR
001200*          APPLICATION MASTER GENERATION.  A CUSTOMER WITH A
001300*          REQUEST THIS CYCLE IS RUN THROUGH THE CONCURRENCY,
001400*          AMOUNT AND SUBSCRIPTION CHECKS, SENT FOR SCORING, AND
001500*          DECIDED.  A CUSTOMER WITH NO REQUEST THIS CYCLE IS
001600*          CARRIED FORWARD UNCHANGED.  WRITES THE DECISION AND
001700*          CONTROL-TOTALS REPORT.
001800* INPUT FILES:  CRDLNRQ - LOAN REQUEST FEED, LINE SEQUENTIAL,
001900*                         ASCENDING BY CUSTOMER NUMBER.
002000*               CRDSCR  - SCORING ENGINE RESPONSES, LINE
002100*                         SEQUENTIAL, ASCENDING BY CUST NUMBER,
002200*                         ONE OR MORE RECORDS PER SCORED CUSTOMER.
002300*               CRDAPPL - PRIOR APPLICATION MASTER GENERATION,
002400*                         LINE SEQUENTIAL, ASCENDING BY CUSTOMER
002500*                         NUMBER.
002600* OUTPUT FILES: CRDAPN  - NEW APPLICATION MASTER GENERATION.
002700*                         OPERATIONS RENAMES THIS TO CRDAPPL
002800*                         BEFORE CRD0040 RUNS.
002900*               CRDDRPT - DECISION LINES AND END-OF-RUN CONTROL
003000*                         TOTALS, 132-COLUMN PRINT FILE.
003100* PARAMETERS:   WS-MAX-ATTEMPTS - SCORE QUERY RETRY LIMIT (=5).
003200* RUN SEQUENCE: RUNS AFTER CRD0010/CRD0020, AHEAD OF CRD0040.
003300*
003400* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
003500*-----------------------------------------------------------------
003600* R.OKAFOR                | 05/09/89 |  ORIGINAL RELEASE -
003700*                         |          |  CR-1892.
003800* R.OKAFOR                | 01/18/99 |  Y2K REVIEW - NO DATE
003900*                         |          |  FIELDS HERE, NO CHANGE.
004000* T.BRENNAN               | 09/22/09 |  REWORKED AS AN OLD-
004100*                         |          |  MASTER/NEW-MASTER MERGE
004200*                         |          |  AGAINST CRDLNRQ SO AN
004300*                         |          |  UNREQUESTED CUSTOMER'S
004400*                         |          |  APPLICATION SURVIVES THIS
004500*                         |          |  PASS UNTOUCHED - CR-2541.
004600* T.BRENNAN               | 11/07/10 |  ADDED SCORE-QUERY RETRY
004700*                         |          |  LOOP AGAINST CRDSCR AND
004800*                         |          |  THE SCORE-RETRIES FIELD -
004900*                         |          |  CR-2609.
005000* M.ABIOLA                | 02/14/13 |  ADDED DECISION REPORT AND
005100*                         |          |  CONTROL TOTALS - CR-3117.
005200* J.FERREIRA              | 07/11/14 |  1100-OPEN-FILES NOW CHECKS
005300*                         |          |  THE CRDAPN/CRDDRPT OPEN
005400*                         |          |  STATUSES AND ABENDS VIA
005500*                         |          |  GO TO - CR-3304.
005600* J.FERREIRA              | 07/11/14 |  9000-PRINT-TOTALS ONLY
005700*                         |          |  DISPLAYED THE TOTALS TO
005800*                         |          |  THE JOB LOG - AUDIT FOUND
005900*                         |          |  NONE WERE EVER WRITTEN TO
006000*                         |          |  CRDDRPT.  ADDED WS-RPT-
006100*                         |          |  TOTALS AND 9100-WRITE-
006200*                         |          |  TOTAL-LINE - CR-3304.
006300*
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. TANDEM-NONSTOP.
006700 OBJECT-COMPUTER. TANDEM-NONSTOP.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000*
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT CRD-OLD-APPL-FILE ASSIGN TO CRDAPPL
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-OLD-APPL-STATUS.
007600*
007700     SELECT CRD-NEW-APPL-FILE ASSIGN TO CRDAPN
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-NEW-APPL-STATUS.
008000*
008100     SELECT CRD-LNRQ-FILE ASSIGN TO CRDLNRQ
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-LNRQ-STATUS.
008400*
008500     SELECT CRD-SCORE-FILE ASSIGN TO CRDSCR
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WS-SCORE-STATUS.
008800*
008900     SELECT CRD-DECISION-RPT ASSIGN TO CRDDRPT
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS WS-DRPT-STATUS.
009200*
009300 DATA DIVISION.
009400 FILE SECTION.
009500*
009600 FD  CRD-OLD-APPL-FILE
009700*    PRIOR GENERATION OF THE LOAN APPLICATION MASTER, RENAMED IN
009800*    FROM CRDAPN BY OPERATIONS AFTER THE PREVIOUS RUN OF THIS
009900*    PROGRAM.  READ-ONLY HERE - CRD-NEW-APPL-FILE IS THE WRITE
010000*    SIDE OF THE GENERATION FLIP.
010100     RECORD CONTAINS 200 CHARACTERS.
010200 01  CRD-OLD-APPL-REC.
010300     05  OLD-APPLICATION-ID        PIC X(12).
010400*        "APL" PLUS THE CUSTOMER NUMBER, ASSIGNED BY CRD0010.
010500     05  OLD-CUST-NO               PIC X(10).
010600     05  OLD-REQUESTED-AMOUNT      PIC S9(9)V99.
010700     05  OLD-STATUS                PIC X(20).
010800*        THE DECISION STATUS CARRIED FORWARD FROM THE LAST PASS -
010900*        DRIVES THE ELIGIBILITY EVALUATE IN 2100-MATCHED-CUSTOMER.
011000     05  OLD-SCORE                 PIC 9(4).
011100     05  OLD-LIMIT-AMOUNT          PIC S9(9)V99.
011200     05  OLD-EXCLUSION-REASON      PIC X(30).
011300     05  OLD-FAILURE-MESSAGE       PIC X(60).
011400     05  OLD-SCORE-RETRIES         PIC 9(2).
011500     05  FILLER                    PIC X(40).
011600*
011700 FD  CRD-NEW-APPL-FILE
011800     RECORD CONTAINS 200 CHARACTERS.
011900     COPY CRD-LOAN-APPL IN CRDLIB.
012000*
012100 FD  CRD-LNRQ-FILE
012200     RECORD CONTAINS 21 CHARACTERS.
012300     COPY CRD-LOAN-REQUEST IN CRDLIB.
012400*
012500 FD  CRD-SCORE-FILE
012600     RECORD CONTAINS 69 CHARACTERS.
012700     COPY CRD-SCORE-REC IN CRDLIB.
012800*
012900 FD  CRD-DECISION-RPT
013000     RECORD CONTAINS 132 CHARACTERS.
013100     COPY CRD-PRINT-LINE IN CRDLIB.
013200*
013300 WORKING-STORAGE SECTION.
013400*
013500 77  WS-ABEND-RC                   PIC 9(02) VALUE 16.
013600*
013700 01  WS-FILE-STATUSES.
013800     05  WS-OLD-APPL-STATUS        PIC XX.
013900         88  WS-OLD-APPL-OK              VALUE "00".
014000         88  WS-OLD-APPL-MISSING         VALUE "35".
014100     05  WS-NEW-APPL-STATUS        PIC XX.
014200     05  WS-LNRQ-STATUS            PIC XX.
014300         88  WS-LNRQ-MISSING              VALUE "35".
014400     05  WS-SCORE-STATUS           PIC XX.
014500         88  WS-SCORE-MISSING              VALUE "35".
014600     05  WS-DRPT-STATUS            PIC XX.
014700     05  FILLER                    PIC X.
014800*
014900 01  WS-SWITCHES.
015000     05  WS-OLD-APPL-EOF-SW        PIC X     VALUE "N".
015100         88  OLD-APPL-AT-EOF             VALUE "Y".
015200     05  WS-LNRQ-EOF-SW            PIC X     VALUE "N".
015300         88  LNRQ-AT-EOF                 VALUE "Y".
015400     05  WS-SCORE-EOF-SW           PIC X     VALUE "N".
015500         88  SCORE-AT-EOF                VALUE "Y".
015600     05  WS-DECIDED-SW             PIC X     VALUE "N".
015700         88  SCORE-DECIDED                VALUE "Y".
015800     05  FILLER                    PIC X.
015900*
016000 01  WS-COUNTERS                  COMP.
016100*    ALL RUN COUNTERS ARE COMP PER SHOP STANDARD - THIS GROUP IS
016200*    WHOLLY DISTINCT FROM THE MONEY ACCUMULATORS BELOW, WHICH
016300*    STAY ZONED DISPLAY SO THEY LINE UP WITH THE REPORT PICTURE.
016400     05  WS-OLD-RD-CNT             PIC 9(7)  VALUE 0.
016500*        OLD MASTER RECORDS READ THIS RUN (MATCHED OR CARRIED).
016600     05  WS-LNRQ-RD-CNT            PIC 9(7)  VALUE 0.
016700*        LOAN REQUESTS READ FROM CRDLNRQ THIS RUN.
016800     05  WS-SCORE-RD-CNT           PIC 9(7)  VALUE 0.
016900*        SCORE RESPONSE RECORDS READ FROM CRDSCR THIS RUN.
017000     05  WS-CARRIED-CNT            PIC 9(7)  VALUE 0.
017100*        APPLICATIONS WITH NO REQUEST THIS CYCLE, CARRIED FORWARD
017200*        UNCHANGED BY 2300-CARRY-FORWARD-OLD.
017300     05  WS-NOTSUB-CNT             PIC 9(7)  VALUE 0.
017400*        REQUESTS FOR A CUSTOMER NEVER SUBSCRIBED, OR WITH A
017500*        REQUESTED AMOUNT NOT GREATER THAN ZERO.
017600     05  WS-PROCESSED-CNT          PIC 9(7)  VALUE 0.
017700*        REQUESTS THAT REACHED THE FULL DECISION PIPELINE.
017800     05  WS-APPROVED-CNT           PIC 9(7)  VALUE 0.
017900     05  WS-REJ-LIMIT-CNT          PIC 9(7)  VALUE 0.
018000     05  WS-REJ-EXCL-CNT           PIC 9(7)  VALUE 0.
018100*        REJECTED_KYC_FAILED IS SET ONLY BY CRD0010 - STAYS ZERO
018200*        HERE BUT IS KEPT FOR THE CONTROL TOTALS LAYOUT.
018300     05  WS-REJ-KYC-CNT            PIC 9(7)  VALUE 0.
018400     05  WS-SCORE-FAIL-CNT         PIC 9(7)  VALUE 0.
018500     05  WS-CONCURRENT-CNT         PIC 9(7)  VALUE 0.
018600*        AN APPLICATION BLOCKED BECAUSE ANOTHER REQUEST WAS
018700*        ALREADY WORKING THROUGH THE PIPELINE FOR THAT CUSTOMER.
018800     05  WS-ATTEMPT-CNT            PIC 9     VALUE 0.
018900*        BUMPED ONCE PER PASS THROUGH 4100-SCORE-ATTEMPT.
019000     05  WS-MAX-ATTEMPTS           PIC 9     VALUE 5.
019100*        SCORE-QUERY RETRY CEILING - SEE THE PARAMETERS NOTE IN
019200*        THE PROGRAM HEADER.
019300     05  WS-LINE-CNT               PIC 9(3)  VALUE 0.
019400     05  WS-PAGE-NO                PIC 9(3)  VALUE 0.
019500     05  FILLER                    PIC 9     VALUE 0.
019600*
019700 01  WS-MONEY-TOTALS.
019800*    THE TWO CONTROL-TOTAL AMOUNTS CALLED FOR AT THE FOOT OF THE
019900*    DECISION REPORT.
020000     05  WS-TOTAL-REQ-AMT          PIC S9(11)V99 VALUE 0.
020100*        SUM OF REQ-REQUESTED-AMOUNT OVER EVERY REQUEST READ,
020200*        APPROVED OR NOT.
020300     05  WS-TOTAL-APPR-AMT         PIC S9(11)V99 VALUE 0.
020400*        SUM OF WS-NEW-AMOUNT OVER APPROVED REQUESTS ONLY.
020500     05  FILLER                    PIC X.
020600*
020700 01  WS-COMPARE-KEYS.
020800*    THE FOUR KEYS DRIVING THE 2000-MERGE-CUSTOMER MATCH/MERGE -
020900*    SEE THE COMMENT THERE FOR THE COMPARE RULE.
021000     05  WS-OLD-KEY                PIC X(10).
021100     05  WS-LNRQ-KEY               PIC X(10).
021200     05  WS-LOW-KEY                PIC X(10).
021300     05  WS-SCORE-KEY              PIC X(10).
021400     05  FILLER                    PIC X.
021500*
021600 01  WS-EXCLUSION-VIEW.
021700*    UPPERCASED COPY OF SCR-EXCLUSION SO 5000-DECIDE CAN COMPARE
021800*    IT CASE-INSENSITIVELY AGAINST "NO EXCLUSION" - THE SCORING
021900*    ENGINE IS NOT GUARANTEED TO RETURN IT IN ANY FIXED CASE.
022000     05  WS-EXCL-UPPER             PIC X(12).
022100     05  FILLER                    PIC X.
022200*
022300 01  WS-DECISION-LINE-AREA.
022400*    HOLDS THE STATUS/MESSAGE PAIR ABOUT TO GO OUT ON THE
022500*    DECISION LINE, SET BY WHICHEVER PARAGRAPH MADE THE CALL.
022600     05  WS-LINE-STATUS            PIC X(20).
022700     05  WS-LINE-MESSAGE           PIC X(60).
022800     05  FILLER                    PIC X.
022900*
023000 01  WS-NEW-APPL-REC.
023100*    THE OUTGOING APPLICATION MASTER RECORD FOR THIS CUSTOMER,
023200*    BUILT UP FIELD BY FIELD BY THE DECISION PARAGRAPHS AND THEN
023300*    WRITTEN TO CRD-NEW-APPL-FILE BY 2100-MATCHED-CUSTOMER.  THE
023400*    ALPHA VIEW LETS IT BE LOADED WHOLESALE FROM THE OLD MASTER
023500*    RECORD WHEN A REQUEST IS REJECTED UNCHANGED.
023600     05  WS-NEW-APPL-ALPHA         PIC X(200).
023700     05  WS-NEW-APPL-GROUP REDEFINES WS-NEW-APPL-ALPHA.
023800         10  WS-NEW-APPL-ID            PIC X(12).
023900         10  WS-NEW-CUST-NO            PIC X(10).
024000         10  WS-NEW-AMOUNT             PIC S9(9)V99.
024100         10  WS-NEW-STATUS             PIC X(20).
024200         10  WS-NEW-SCORE              PIC 9(4).
024300         10  WS-NEW-LIMIT-AMOUNT       PIC S9(9)V99.
024400         10  WS-NEW-EXCL-REASON        PIC X(30).
024500         10  WS-NEW-FAIL-MSG           PIC X(60).
024600         10  WS-NEW-RETRIES            PIC 9(2).
024700*            TOTAL SCORE-QUERY ATTEMPTS MADE FOR THIS REQUEST -
024800*            CARRIED ON THE MASTER SO A RE-RUN PICKS UP THE COUNT.
024900         10  FILLER                    PIC X(40).
025000*
025100 01  WS-RPT-LINE                   PIC X(132).
025200 01  WS-RPT-DETAIL REDEFINES WS-RPT-LINE.
025300     05  RPT-CUST-NO               PIC X(10).
025400     05  FILLER                    PIC X     VALUE SPACE.
025500     05  RPT-APPL-ID               PIC X(12).
025600     05  FILLER                    PIC X     VALUE SPACE.
025700     05  RPT-STATUS                PIC X(20).
025800     05  FILLER                    PIC X     VALUE SPACE.
025900     05  RPT-AMOUNT                PIC ZZZ,ZZZ,ZZ9.99.
026000     05  FILLER                    PIC X     VALUE SPACE.
026100     05  RPT-LIMIT                 PIC ZZZ,ZZZ,ZZ9.99.
026200     05  FILLER                    PIC X     VALUE SPACE.
026300     05  RPT-SCORE                 PIC ZZZ9.
026400     05  FILLER                    PIC X     VALUE SPACE.
026500     05  RPT-MESSAGE               PIC X(46).
026600     05  FILLER                    PIC X(6).
026700 01  WS-RPT-HEADING REDEFINES WS-RPT-LINE.
026800     05  FILLER                    PIC X(7)  VALUE "CRD0030".
026900     05  FILLER                    PIC X(28) VALUE
027000             " LOAN DECISION REPORT     ".
027100     05  FILLER                    PIC X(5)  VALUE "PAGE ".
027200     05  HDG-PAGE-NO               PIC ZZZ9.
027300     05  FILLER                    PIC X(88) VALUE SPACES.
027400 01  WS-RPT-TOTALS REDEFINES WS-RPT-LINE.
027500*    END-OF-RUN CONTROL-TOTALS LINE - ONE WRITTEN TO CRDDRPT FOR
027600*    EACH COUNT/AMOUNT ON THE CONTROL TOTALS LIST - CR-3304.
027700     05  TOT-LABEL                 PIC X(32).
027800     05  FILLER                    PIC X     VALUE SPACE.
027900     05  TOT-COUNT                 PIC ZZZ,ZZ9.
028000     05  FILLER                    PIC X(5)  VALUE SPACE.
028100     05  TOT-AMOUNT                PIC Z,ZZZ,ZZZ,ZZ9.99.
028200     05  FILLER                    PIC X(71).
028300*
028400 PROCEDURE DIVISION.
028500*
028600 1000-MAIN-CONTROL.
028700*    DRIVES THE REQUEST/OLD-MASTER MERGE FROM OPEN TO CLOSE.
028800     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
028900     PERFORM 1200-PRINT-HEADING.
029000     PERFORM 2000-MERGE-CUSTOMER
029100         UNTIL LNRQ-AT-EOF AND OLD-APPL-AT-EOF.
029200     PERFORM 9000-PRINT-TOTALS.
029300     PERFORM 1900-CLOSE-FILES.
029400     STOP RUN.
029500*
029600 1100-OPEN-FILES.
029700*    A FAILED OPEN OF EITHER OUTPUT FILE IS FATAL - GO TO THE
029800*    ABEND PARAGRAPH RATHER THAN LETTING THE MERGE RUN AGAINST
029900*    A FILE THAT NEVER CAME OPEN - CR-3304.
030000     OPEN INPUT CRD-OLD-APPL-FILE.
030100     IF WS-OLD-APPL-MISSING
030200         MOVE "Y" TO WS-OLD-APPL-EOF-SW
030300         MOVE HIGH-VALUES TO WS-OLD-KEY
030400     END-IF.
030500     OPEN INPUT CRD-LNRQ-FILE.
030600     IF WS-LNRQ-MISSING
030700         MOVE "Y" TO WS-LNRQ-EOF-SW
030800         MOVE HIGH-VALUES TO WS-LNRQ-KEY
030900     END-IF.
031000     OPEN INPUT CRD-SCORE-FILE.
031100     IF WS-SCORE-MISSING
031200         MOVE "Y" TO WS-SCORE-EOF-SW
031300         MOVE HIGH-VALUES TO WS-SCORE-KEY
031400     END-IF.
031500     OPEN OUTPUT CRD-NEW-APPL-FILE.
031600     IF WS-NEW-APPL-STATUS NOT = "00"
031700         GO TO 1180-OPEN-ABEND
031800     END-IF.
031900     OPEN OUTPUT CRD-DECISION-RPT.
032000     IF WS-DRPT-STATUS NOT = "00"
032100         GO TO 1180-OPEN-ABEND
032200     END-IF.
032300     PERFORM 2910-READ-OLD-APPL.
032400     PERFORM 2920-READ-REQUEST.
032500     PERFORM 2930-READ-SCORE.
032600     GO TO 1100-EXIT.
032700 1180-OPEN-ABEND.
032800     DISPLAY "CRD0030 OUTPUT FILE FAILED TO OPEN - STATUS "
032900         WS-NEW-APPL-STATUS " / " WS-DRPT-STATUS.
033000     MOVE WS-ABEND-RC TO RETURN-CODE.
033100     STOP RUN.
033200 1100-EXIT.
033300     EXIT.
033400*
033500 1200-PRINT-HEADING.
033600*    ONE HEADING PRINTS FOR THE WHOLE RUN - THIS IS A SINGLE-
033700*    SEQUENTIAL-PASS REPORT, NOT A PAGE-BROKEN ONE, SO THE PAGE
033800*    NUMBER HERE IS MOSTLY DECORATIVE CARRYOVER FROM THE STATUS
033900*    REPORT LAYOUT IN CRD0040.
034000     ADD 1 TO WS-PAGE-NO.
034100     MOVE WS-PAGE-NO TO HDG-PAGE-NO.
034200     WRITE CRD-PRINT-LINE FROM WS-RPT-HEADING
034300         AFTER ADVANCING TOP-OF-FORM.
034400     MOVE SPACES TO WS-RPT-LINE.
034500     WRITE CRD-PRINT-LINE FROM WS-RPT-LINE.
034600*
034700 1900-CLOSE-FILES.
034800*    CLOSES EVERY FILE THIS PROGRAM TOUCHED, INPUT AND OUTPUT
034900*    ALIKE, IN ONE STATEMENT - THE SHOP'S USUAL HOUSEKEEPING.
035000     CLOSE CRD-OLD-APPL-FILE CRD-LNRQ-FILE CRD-SCORE-FILE
035100           CRD-NEW-APPL-FILE CRD-DECISION-RPT.
035200*
035300 2000-MERGE-CUSTOMER.
035400*    SAME OLD-MASTER/NEW-MASTER MATCH/MERGE IDIOM AS CRD0010, HERE
035500*    AGAINST THE LOAN REQUEST FEED RATHER THAN THE KYC MASTER.
035600*    THE LOWER OF THE TWO CURRENT KEYS WINS THE COMPARE; A STREAM
035700*    THAT HAS ALREADY HIT EOF SITS AT HIGH-VALUES SO IT NEVER WINS
035800*    UNTIL THE OTHER STREAM ALSO EXHAUSTS.
035900     IF WS-LNRQ-KEY < WS-OLD-KEY
036000         MOVE WS-LNRQ-KEY TO WS-LOW-KEY
036100     ELSE
036200         MOVE WS-OLD-KEY TO WS-LOW-KEY
036300     END-IF.
036400     EVALUATE TRUE
036500         WHEN WS-LNRQ-KEY = WS-LOW-KEY AND WS-OLD-KEY = WS-LOW-KEY
036600*            BOTH STREAMS AGREE ON THE CUSTOMER NUMBER - A REAL
036700*            MATCH, SO BOTH ARE CONSUMED.
036800             PERFORM 2100-MATCHED-CUSTOMER
036900             PERFORM 2910-READ-OLD-APPL
037000             PERFORM 2920-READ-REQUEST
037100         WHEN WS-LNRQ-KEY = WS-LOW-KEY
037200*            A REQUEST EXISTS BUT THE OLD-MASTER HAS NOTHING AT
037300*            THIS KEY - ONLY THE REQUEST STREAM ADVANCES.
037400             PERFORM 2200-REQUEST-ONLY-CUSTOMER
037500             PERFORM 2920-READ-REQUEST
037600         WHEN OTHER
037700*            OLD-MASTER HAS A RECORD WITH NO MATCHING REQUEST THIS
037800*            CYCLE - ONLY THE OLD-MASTER STREAM ADVANCES.
037900             PERFORM 2300-CARRY-FORWARD-OLD
038000             PERFORM 2910-READ-OLD-APPL
038100     END-EVALUATE.
038200*
038300 2100-MATCHED-CUSTOMER.
038400*    CUSTOMER HAS A LOAN REQUEST THIS CYCLE AND AN EXISTING
038500*    APPLICATION - RUN THE FULL CONCURRENCY/AMOUNT/SUBSCRIPTION/
038600*    SCORING/DECISION PIPELINE.  WS-NEW-APPL-REC STARTS AS A COPY
038700*    OF THE OLD RECORD SO A REJECTED REQUEST WRITES THE MASTER
038800*    BACK UNCHANGED.
038900     ADD 1 TO WS-PROCESSED-CNT.
039000     ADD REQ-REQUESTED-AMOUNT TO WS-TOTAL-REQ-AMT.
039100     MOVE CRD-OLD-APPL-REC TO WS-NEW-APPL-ALPHA.
039200     EVALUATE TRUE
039300         WHEN OLD-STATUS = "PENDING_SCORE"
039400           OR OLD-STATUS = "SCORING_IN_PROGRESS"
039500           OR OLD-STATUS = "ACTIVE"
039600             PERFORM 3900-REJECT-UNCHANGED
039700         WHEN OLD-STATUS NOT = "ELIGIBLE"
039800           AND OLD-STATUS NOT = "SCORING_FAILED"
039900           AND OLD-STATUS NOT = "REJECTED_LIMIT"
040000           AND OLD-STATUS NOT = "REJECTED_EXCLUSION"
040100           AND OLD-STATUS NOT = "REJECTED_KYC_FAILED"
040200             PERFORM 3900-REJECT-UNCHANGED
040300         WHEN REQ-REQUESTED-AMOUNT NOT > 0
040400             MOVE "Invalid loan amount requested"
040500                 TO WS-LINE-MESSAGE
040600             MOVE OLD-STATUS TO WS-LINE-STATUS
040700             ADD 1 TO WS-NOTSUB-CNT
040800         WHEN OTHER
040900             PERFORM 3500-ACCEPT-AND-SCORE
041000     END-EVALUATE.
041100     WRITE CRD-LOAN-APPL-REC FROM WS-NEW-APPL-REC.
041200     PERFORM 8000-WRITE-DECISION-LINE.
041300*
041400 2200-REQUEST-ONLY-CUSTOMER.
041500*    A REQUEST ARRIVED FOR A CUSTOMER WITH NO APPLICATION RECORD -
041600*    THE SUBSCRIPTION PASS NEVER RAN FOR THIS CUSTOMER.  REJECT IT
041700*    AND WRITE NOTHING TO THE MASTER.
041800     MOVE SPACES TO RPT-APPL-ID.
041900     MOVE WS-LNRQ-KEY TO RPT-CUST-NO.
042000     MOVE SPACES TO RPT-STATUS.
042100     MOVE REQ-REQUESTED-AMOUNT TO RPT-AMOUNT.
042200     MOVE 0 TO RPT-LIMIT RPT-SCORE.
042300     MOVE "Customer not subscribed or found" TO RPT-MESSAGE.
042400     WRITE CRD-PRINT-LINE FROM WS-RPT-DETAIL.
042500     ADD 1 TO WS-LINE-CNT.
042600     ADD 1 TO WS-NOTSUB-CNT.
042700*
042800 2300-CARRY-FORWARD-OLD.
042900*    NO REQUEST THIS CYCLE FOR THIS CUSTOMER - THE APPLICATION
043000*    CARRIES FORWARD BYTE-FOR-BYTE.
043100     WRITE CRD-LOAN-APPL-REC FROM CRD-OLD-APPL-REC.
043200     ADD 1 TO WS-CARRIED-CNT.
043300*
043400 2910-READ-OLD-APPL.
043500*    BUMPS THE OLD-MASTER KEY FORWARD FOR THE MERGE COMPARE IN
043600*    2000-MERGE-CUSTOMER.  A STREAM AT EOF IS NEVER READ AGAIN -
043700*    ITS KEY JUST STAYS PINNED AT HIGH-VALUES.
043800     IF OLD-APPL-AT-EOF
043900         MOVE HIGH-VALUES TO WS-OLD-KEY
044000     ELSE
044100         READ CRD-OLD-APPL-FILE
044200             AT END
044300                 MOVE "Y" TO WS-OLD-APPL-EOF-SW
044400                 MOVE HIGH-VALUES TO WS-OLD-KEY
044500             NOT AT END
044600                 ADD 1 TO WS-OLD-RD-CNT
044700                 MOVE OLD-CUST-NO TO WS-OLD-KEY
044800         END-READ
044900     END-IF.
045000*
045100 2920-READ-REQUEST.
045200*    SAME PATTERN AS 2910-READ-OLD-APPL, AGAINST THE INCOMING
045300*    LOAN REQUEST FEED (CRDLNRQ).
045400     IF LNRQ-AT-EOF
045500         MOVE HIGH-VALUES TO WS-LNRQ-KEY
045600     ELSE
045700         READ CRD-LNRQ-FILE
045800             AT END
045900                 MOVE "Y" TO WS-LNRQ-EOF-SW
046000                 MOVE HIGH-VALUES TO WS-LNRQ-KEY
046100             NOT AT END
046200                 ADD 1 TO WS-LNRQ-RD-CNT
046300                 MOVE REQ-CUST-NO TO WS-LNRQ-KEY
046400         END-READ
046500     END-IF.
046600*
046700 2930-READ-SCORE.
046800*    READS CRDSCR FORWARD.  CALLED FROM MAIN CONTROL ON THE FIRST
046900*    PASS AND AGAIN FROM 4100-SCORE-ATTEMPT WHEN THE SCORE RECORD
047000*    FOR THE CUSTOMER BEING SCORED HASN'T SHOWN UP YET - CRDSCR
047100*    IS ASSUMED TO ARRIVE IN THE SAME CUSTOMER-NUMBER SEQUENCE AS
047200*    THE LOAN REQUEST FEED.
047300     IF SCORE-AT-EOF
047400         MOVE HIGH-VALUES TO WS-SCORE-KEY
047500     ELSE
047600         READ CRD-SCORE-FILE
047700             AT END
047800                 MOVE "Y" TO WS-SCORE-EOF-SW
047900                 MOVE HIGH-VALUES TO WS-SCORE-KEY
048000             NOT AT END
048100                 ADD 1 TO WS-SCORE-RD-CNT
048200                 MOVE SCR-CUST-NO TO WS-SCORE-KEY
048300         END-READ
048400     END-IF.
048500*
048600 3500-ACCEPT-AND-SCORE.
048700*    PASSED THE CONCURRENCY/AMOUNT/SUBSCRIPTION CHECKS - MOVE THE
048800*    REQUEST ONTO THE MASTER, ACQUIRE A SCORE, AND DECIDE.
048900     MOVE REQ-REQUESTED-AMOUNT TO WS-NEW-AMOUNT.
049000     MOVE 0 TO WS-NEW-SCORE WS-NEW-LIMIT-AMOUNT WS-NEW-RETRIES.
049100     MOVE SPACES TO WS-NEW-EXCL-REASON WS-NEW-FAIL-MSG.
049200     MOVE "SCORING_IN_PROGRESS" TO WS-NEW-STATUS.
049300     PERFORM 4000-GET-SCORE THRU 4000-GET-SCORE-EXIT.
049400     MOVE WS-NEW-STATUS TO WS-LINE-STATUS.
049500     MOVE WS-NEW-FAIL-MSG TO WS-LINE-MESSAGE.
049600     PERFORM 3600-BUMP-STATUS-COUNTS.
049700*
049800 3600-BUMP-STATUS-COUNTS.
049900*    ONE CONTROL-TOTAL BUCKET PER FINAL DECISION STATUS, PLUS THE
050000*    RUNNING DOLLAR TOTAL FOR APPROVED REQUESTS - BOTH FEED
050100*    9000-PRINT-TOTALS AT END OF RUN.  REJECTED_KYC_FAILED IS NOT
050200*    BUMPED HERE BECAUSE THAT STATUS CAN ONLY COME FROM THE
050300*    SUBSCRIPTION PASS (CRD0010), NEVER FROM SCORING.
050400     EVALUATE WS-NEW-STATUS
050500         WHEN "APPROVED"
050600             ADD 1 TO WS-APPROVED-CNT
050700             ADD WS-NEW-AMOUNT TO WS-TOTAL-APPR-AMT
050800         WHEN "REJECTED_LIMIT"
050900             ADD 1 TO WS-REJ-LIMIT-CNT
051000         WHEN "REJECTED_EXCLUSION"
051100             ADD 1 TO WS-REJ-EXCL-CNT
051200         WHEN "SCORING_FAILED"
051300             ADD 1 TO WS-SCORE-FAIL-CNT
051400     END-EVALUATE.
051500*
051600 3900-REJECT-UNCHANGED.
051700*    BLOCKED OR NOT-ALLOWED CURRENT STATUS - REPORT
051800*    FAILED_CONCURRENT AND LEAVE THE EXISTING APPLICATION AS IS.
051900*    WS-NEW-APPL-ALPHA WAS ALREADY LOADED FROM THE OLD RECORD IN
052000*    2100-MATCHED-CUSTOMER BEFORE THIS PARAGRAPH WAS REACHED, SO
052100*    NO FURTHER FIELD-BY-FIELD MOVE IS NEEDED HERE.
052200     MOVE "FAILED_CONCURRENT" TO WS-LINE-STATUS.
052300     MOVE "An application is already in progress for this"
052400         TO WS-LINE-MESSAGE.
052500     ADD 1 TO WS-CONCURRENT-CNT.
052600*
052700 4000-GET-SCORE.
052800*    RETRIES THE SCORE QUERY UP TO WS-MAX-ATTEMPTS TIMES, READING
052900*    CRDSCR WHILE IT HOLDS A RECORD FOR THE CUSTOMER BEING SCORED.
053000*    CRDSCR IS BUILT BY A SEPARATE SCORING ENGINE RUN THAT MAY NOT
053100*    HAVE CAUGHT UP WITH THIS CUSTOMER YET - SCR-READY-FLAG "N"
053200*    MEANS THE RECORD IS PRESENT BUT STILL BEING COMPUTED, SO THIS
053300*    PARAGRAPH SPINS ON RE-READS RATHER THAN TREATING THAT AS AN
053400*    ERROR.  THE EXIT CONDITIONS ON THE PERFORM BELOW COVER THE
053500*    THREE WAYS THIS CAN END: A READY/ERROR ANSWER CAME BACK, THE
053600*    RETRY CEILING WAS HIT, OR CRDSCR RAN OUT OF RECORDS FOR THIS
053700*    CUSTOMER NUMBER ENTIRELY.
053800     MOVE 0 TO WS-ATTEMPT-CNT.
053900     MOVE "N" TO WS-DECIDED-SW.
054000     PERFORM 4100-SCORE-ATTEMPT THRU 4100-SCORE-ATTEMPT-EXIT
054100         UNTIL SCORE-DECIDED
054200            OR WS-ATTEMPT-CNT NOT LESS THAN WS-MAX-ATTEMPTS
054300            OR WS-SCORE-KEY NOT = WS-NEW-CUST-NO.
054400     IF NOT SCORE-DECIDED
054500         MOVE "SCORING_FAILED" TO WS-NEW-STATUS
054600         MOVE "Could not retrieve score. Please try applying"
054700             TO WS-NEW-FAIL-MSG
054800     END-IF.
054900 4000-GET-SCORE-EXIT.
055000     EXIT.
055100*
055200 4100-SCORE-ATTEMPT.
055300*    ONE PASS AT CRDSCR FOR THE CURRENT CUSTOMER.  WS-NEW-RETRIES
055400*    COUNTS EVERY ATTEMPT MADE (INCLUDING THE FIRST) AND RIDES
055500*    ALONG ON THE NEW APPLICATION RECORD FOR SUPPORT TO SEE HOW
055600*    MANY TIMES THE SCORING ENGINE WAS POLLED.
055700     ADD 1 TO WS-ATTEMPT-CNT.
055800     ADD 1 TO WS-NEW-RETRIES.
055900     EVALUATE SCR-READY-FLAG
056000         WHEN "Y"
056100*            SCORE IS READY - CAPTURE IT AND LET 5000-DECIDE
056200*            APPLY THE EXCLUSION/LIMIT/APPROVAL RULES.  THE
056300*            EXCLUSION TEXT IS UPPERCASED HERE BECAUSE THE
056400*            SCORING ENGINE VARIES ITS CASE ACROSS RELEASES.
056500             MOVE SCR-SCORE TO WS-NEW-SCORE
056600             MOVE SCR-LIMIT-AMOUNT TO WS-NEW-LIMIT-AMOUNT
056700             MOVE SCR-EXCLUSION-REASON TO WS-NEW-EXCL-REASON
056800             MOVE SCR-EXCLUSION TO WS-EXCL-UPPER
056900             INSPECT WS-EXCL-UPPER CONVERTING
057000                 "abcdefghijklmnopqrstuvwxyz" TO
057100                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
057200             PERFORM 5000-DECIDE
057300             MOVE "Y" TO WS-DECIDED-SW
057400         WHEN "E"
057500*            PERMANENT ENGINE ERROR - NO AMOUNT OF RETRYING WILL
057600*            HELP, SO STOP POLLING NOW RATHER THAN BURNING THE
057700*            REMAINING ATTEMPTS.
057800             MOVE "SCORING_FAILED" TO WS-NEW-STATUS
057900             MOVE "Scoring engine returned a permanent error."
058000                 TO WS-NEW-FAIL-MSG
058100             MOVE "Y" TO WS-DECIDED-SW
058200         WHEN OTHER
058300*            NOT READY YET ("N") - FALL THROUGH AND RE-READ BELOW.
058400             CONTINUE
058500     END-EVALUATE.
058600     IF NOT SCORE-DECIDED
058700         PERFORM 2930-READ-SCORE
058800     END-IF.
058900 4100-SCORE-ATTEMPT-EXIT.
059000     EXIT.
059100*
059200 5000-DECIDE.
059300*    EXCLUSION RULE, THEN LIMIT RULE, THEN APPROVAL - APPLIED ONLY
059400*    ONCE A READY SCORE RECORD HAS BEEN RECEIVED.  THE THREE RULES
059500*    ARE CHECKED IN A FIXED ORDER AND ARE MUTUALLY EXCLUSIVE - A
059600*    CUSTOMER EITHER HITS AN EXCLUSION, FAILS THE LIMIT CHECK, OR
059700*    IS APPROVED.  ORDER MATTERS: AN EXCLUDED CUSTOMER IS REJECTED
059800*    FOR THE EXCLUSION EVEN IF THEIR LIMIT WOULD OTHERWISE COVER
059900*    THE REQUEST.
060000     IF WS-EXCL-UPPER NOT = "NO EXCLUSION"
060100*        SCR-EXCLUSION CAME BACK NON-BLANK FROM THE SCORING
060200*        ENGINE - THIS CUSTOMER IS ON AN EXCLUSION LIST (FRAUD,
060300*        WATCHLIST, ETC.) AND CANNOT BE APPROVED REGARDLESS OF
060400*        SCORE OR REQUESTED AMOUNT.
060500         MOVE "REJECTED_EXCLUSION" TO WS-NEW-STATUS
060600         STRING "Rejected due to exclusion: " DELIMITED BY SIZE
060700                WS-NEW-EXCL-REASON DELIMITED BY SIZE
060800             INTO WS-NEW-FAIL-MSG
060900     ELSE
061000         IF WS-NEW-LIMIT-AMOUNT < WS-NEW-AMOUNT
061100*            NOT EXCLUDED, BUT THE SCORING ENGINE'S APPROVED LIMIT
061200*            FOR THIS CUSTOMER IS SMALLER THAN WHAT THEY ASKED
061300*            FOR - REJECT ON LIMIT, NOT ON SCORE DIRECTLY.
061400             MOVE "REJECTED_LIMIT" TO WS-NEW-STATUS
061500             MOVE "Rejected due to insufficient limit."
061600                 TO WS-NEW-FAIL-MSG
061700         ELSE
061800*            CLEARED BOTH CHECKS - THE REQUEST IS APPROVED FOR THE
061900*            FULL AMOUNT REQUESTED.
062000             MOVE "APPROVED" TO WS-NEW-STATUS
062100             MOVE SPACES TO WS-NEW-FAIL-MSG
062200         END-IF
062300     END-IF.
062400*
062500 8000-WRITE-DECISION-LINE.
062600*    ONE DETAIL LINE PER PROCESSED CUSTOMER ON CRDDRPT - THE SAME
062700*    WS-RPT-DETAIL LAYOUT USED FOR BOTH APPROVED AND REJECTED
062800*    OUTCOMES, DISTINGUISHED ONLY BY RPT-STATUS/RPT-MESSAGE.
062900     MOVE WS-NEW-CUST-NO TO RPT-CUST-NO.
063000     MOVE WS-NEW-APPL-ID TO RPT-APPL-ID.
063100     MOVE WS-LINE-STATUS TO RPT-STATUS.
063200     MOVE WS-NEW-AMOUNT TO RPT-AMOUNT.
063300     MOVE WS-NEW-LIMIT-AMOUNT TO RPT-LIMIT.
063400     MOVE WS-NEW-SCORE TO RPT-SCORE.
063500     MOVE WS-LINE-MESSAGE TO RPT-MESSAGE.
063600     WRITE CRD-PRINT-LINE FROM WS-RPT-DETAIL.
063700     ADD 1 TO WS-LINE-CNT.
063800*
063900 9000-PRINT-TOTALS.
064000*    CR-3304 - THE COUNTS/AMOUNTS BELOW WENT TO THE JOB LOG ONLY.
064100*    THEY NOW ALSO GO TO CRDDRPT VIA 9100-WRITE-TOTAL-LINE SO THE
064200*    TOTALS ARE PART OF THE REPORT ITSELF, NOT JUST SYSOUT.
064300     DISPLAY "CRD0030 LOAN REQUESTS READ      " WS-LNRQ-RD-CNT.
064400     DISPLAY "CRD0030 REQUESTS PROCESSED      " WS-PROCESSED-CNT.
064500     DISPLAY "CRD0030 NOT SUBSCRIBED/INVALID  " WS-NOTSUB-CNT.
064600     DISPLAY "CRD0030 FAILED CONCURRENT       " WS-CONCURRENT-CNT.
064700     DISPLAY "CRD0030 APPROVED                " WS-APPROVED-CNT.
064800     DISPLAY "CRD0030 REJECTED LIMIT          " WS-REJ-LIMIT-CNT.
064900     DISPLAY "CRD0030 REJECTED EXCLUSION      " WS-REJ-EXCL-CNT.
065000     DISPLAY "CRD0030 REJECTED KYC FAILED     " WS-REJ-KYC-CNT.
065100     DISPLAY "CRD0030 SCORING FAILED          " WS-SCORE-FAIL-CNT.
065200     DISPLAY "CRD0030 APPLICATIONS CARRIED FWD" WS-CARRIED-CNT.
065300     DISPLAY "CRD0030 TOTAL REQUESTED AMOUNT  " WS-TOTAL-REQ-AMT.
065400     DISPLAY "CRD0030 TOTAL APPROVED AMOUNT   " WS-TOTAL-APPR-AMT.
065500     MOVE SPACES TO WS-RPT-LINE.
065600     WRITE CRD-PRINT-LINE FROM WS-RPT-LINE.
065700     MOVE "CONTROL TOTALS" TO TOT-LABEL.
065800     MOVE SPACES TO TOT-COUNT TOT-AMOUNT.
065900     WRITE CRD-PRINT-LINE FROM WS-RPT-TOTALS.
066000     MOVE "LOAN REQUESTS READ" TO TOT-LABEL.
066100     MOVE WS-LNRQ-RD-CNT TO TOT-COUNT.
066200     MOVE SPACES TO TOT-AMOUNT.
066300     PERFORM 9100-WRITE-TOTAL-LINE.
066400     MOVE "REQUESTS PROCESSED" TO TOT-LABEL.
066500     MOVE WS-PROCESSED-CNT TO TOT-COUNT.
066600     PERFORM 9100-WRITE-TOTAL-LINE.
066700     MOVE "APPROVED" TO TOT-LABEL.
066800     MOVE WS-APPROVED-CNT TO TOT-COUNT.
066900     PERFORM 9100-WRITE-TOTAL-LINE.
067000     MOVE "REJECTED_LIMIT" TO TOT-LABEL.
067100     MOVE WS-REJ-LIMIT-CNT TO TOT-COUNT.
067200     PERFORM 9100-WRITE-TOTAL-LINE.
067300     MOVE "REJECTED_EXCLUSION" TO TOT-LABEL.
067400     MOVE WS-REJ-EXCL-CNT TO TOT-COUNT.
067500     PERFORM 9100-WRITE-TOTAL-LINE.
067600     MOVE "REJECTED_KYC_FAILED" TO TOT-LABEL.
067700     MOVE WS-REJ-KYC-CNT TO TOT-COUNT.
067800     PERFORM 9100-WRITE-TOTAL-LINE.
067900     MOVE "SCORING_FAILED" TO TOT-LABEL.
068000     MOVE WS-SCORE-FAIL-CNT TO TOT-COUNT.
068100     PERFORM 9100-WRITE-TOTAL-LINE.
068200     MOVE "FAILED_CONCURRENT" TO TOT-LABEL.
068300     MOVE WS-CONCURRENT-CNT TO TOT-COUNT.
068400     PERFORM 9100-WRITE-TOTAL-LINE.
068500     MOVE "NOT SUBSCRIBED/INVALID" TO TOT-LABEL.
068600     MOVE WS-NOTSUB-CNT TO TOT-COUNT.
068700     PERFORM 9100-WRITE-TOTAL-LINE.
068800     MOVE "APPLICATIONS CARRIED FORWARD" TO TOT-LABEL.
068900     MOVE WS-CARRIED-CNT TO TOT-COUNT.
069000     PERFORM 9100-WRITE-TOTAL-LINE.
069100     MOVE "TOTAL REQUESTED AMOUNT" TO TOT-LABEL.
069200     MOVE SPACES TO TOT-COUNT.
069300     MOVE WS-TOTAL-REQ-AMT TO TOT-AMOUNT.
069400     PERFORM 9100-WRITE-TOTAL-LINE.
069500     MOVE "TOTAL APPROVED AMOUNT" TO TOT-LABEL.
069600     MOVE WS-TOTAL-APPR-AMT TO TOT-AMOUNT.
069700     PERFORM 9100-WRITE-TOTAL-LINE.
069800*
069900 9100-WRITE-TOTAL-LINE.
070000     WRITE CRD-PRINT-LINE FROM WS-RPT-TOTALS.
070100     MOVE SPACES TO TOT-AMOUNT.
