000100******************************************************************
000200*                                                                *
000300*    CRD-LOAN-REQUEST                                            *
000400*    INCOMING LOAN REQUEST RECORD                                *
000500*                                                                *
000600*    ONE RECORD PER LOAN REQUEST SUBMITTED FOR A CUSTOMER.       *
000700*    FILE IS LINE SEQUENTIAL, KEYED BY REQ-CUST-NO.              *
000800*                                                                *
000900******************************************************************
001000*
001100* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
001200*-----------------------------------------------------------------
001300* R.OKAFOR                | 04/02/89 |  ORIGINAL LAYOUT - REQ
001400*                         |          |  CR-1892.
001500* R.OKAFOR                | 01/18/99 |  Y2K REVIEW - DATES
001600*                         |          |  ALREADY 4-DIGIT, NO CHG.
001700*
001800  01  CRD-LOAN-REQUEST-REC.
001900      05  REQ-CUST-NO             PIC X(10).
002000      05  REQ-REQUESTED-AMOUNT    PIC S9(9)V99.
002100*       MUST BE STRICTLY GREATER THAN ZERO. ZERO, BLANK OR
002200*       NEGATIVE AMOUNTS ARE REJECTED BY CRD0030 BEFORE ANY
002300*       SCORING ATTEMPT IS MADE.
