000100******************************************************************
000200*                                                                *
000300*    CRD-LOAN-APPL                                               *
000400*    LOAN APPLICATION MASTER RECORD                              *
000500*                                                                *
000600*    ONE RECORD PER CUSTOMER, SORTED ASCENDING BY APPL-CUST-NO.  *
000700*    FILE IS LINE SEQUENTIAL AND IS MAINTAINED OLD-MASTER/NEW-   *
000800*    MASTER - CRD0010 AND CRD0030 EACH READ THE PRIOR GENERATION *
000900*    (CRDAPPL) AND A KEYED INPUT FILE IN STEP AND WRITE A FRESH  *
001000*    GENERATION (CRDAPN).  OPERATIONS RENAMES CRDAPN TO CRDAPPL  *
001100*    BEFORE THE NEXT STEP RUNS.  APPL-STATUS OF PENDING-SCORE,   *
001200*    SCORING-IN-PROGRESS OR ACTIVE IS THE "LOCK" - IT MEANS THE  *
001300*    CUSTOMER HAS AN IN-FLIGHT REQUEST AND NO NEW REQUEST MAY    *
001400*    BE ACCEPTED FOR THIS CUSTOMER UNTIL IT CLEARS.              *
001500*                                                                *
001600******************************************************************
001700*
001800* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
001900*-----------------------------------------------------------------
002000* R.OKAFOR                | 04/16/89 |  ORIGINAL LAYOUT - REQ
002100*                         |          |  CR-1892.
002200* R.OKAFOR                | 01/18/99 |  Y2K REVIEW - DATES
002300*                         |          |  ALREADY 4-DIGIT, NO CHG.
002400* T.BRENNAN               | 09/22/09 |  WIDENED APPL-STATUS TO
002500*                         |          |  X(20) FOR THE LONGER
002600*                         |          |  REJECT REASON CODES -
002700*                         |          |  CR-2541.
002800* T.BRENNAN               | 11/07/10 |  ADDED APPL-SCORE-RETRIES
002900*                         |          |  FIELD - CR-2609.
003000*
003100  01  CRD-LOAN-APPL-REC.
003200      05  APPL-APPLICATION-ID     PIC X(12).
003300      05  APPL-CUST-NO            PIC X(10).
003400      05  APPL-REQUESTED-AMOUNT   PIC S9(9)V99.
003500      05  APPL-STATUS             PIC X(20).
003600*       PENDING_SUBSCRIPTION, ELIGIBLE, PENDING_SCORE,
003700*       SCORING_IN_PROGRESS, SCORING_FAILED, APPROVED,
003800*       REJECTED_LIMIT, REJECTED_EXCLUSION, REJECTED_KYC_FAILED,
003900*       ACTIVE, FAILED_CONCURRENT.
004000      05  APPL-SCORE              PIC 9(4).
004100      05  APPL-LIMIT-AMOUNT       PIC S9(9)V99.
004200      05  APPL-EXCLUSION-REASON   PIC X(30).
004300      05  APPL-FAILURE-MESSAGE    PIC X(60).
004400      05  APPL-SCORE-RETRIES      PIC 9(2).
004500      05  FILLER                  PIC X(40).
