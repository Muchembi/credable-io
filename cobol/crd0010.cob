000100 IDENTIFICATION DIVISION.
000200*c+
000300 PROGRAM-ID.     CRD0010.
000400 AUTHOR.         R.OKAFOR.
000500 INSTALLATION.   CONSOLIDATED TRUST BANK - LOAN SYSTEMS UNIT.
000600 DATE-WRITTEN.   04/22/89.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
000900*
001000* PURPOSE: FIRST STEP OF THE CREDABLE LOAN ORIGINATION BATCH RUN.
001100*          MATCH/MERGES THE CBS KYC MASTER AGAINST THE PRIOR LOAN
001200*          APPLICATION MASTER GENERATION TO PRODUCE A NEW MASTER
001300*          GENERATION.  A KYC-ACTIVE CUSTOMER IS CARRIED FORWARD
001400*          (OR ADDED) AS ELIGIBLE.  A CUSTOMER ON THE OLD MASTER
001500*          BUT ABSENT OR INACTIVE ON TODAY'S KYC EXTRACT IS
001600*          CARRIED FORWARD UNCHANGED - ONLY THE CREATE PATH OF THE
001700*          ELIGIBILITY RULE RUNS HERE; NOTHING IN THIS PASS
001800*          DEMOTES AN EXISTING APPLICATION.
001900* INPUT FILES:  CRDKYC  - KYC CUSTOMER MASTER, LINE SEQUENTIAL,
002000*                         ASCENDING BY CUSTOMER NUMBER.
002100*               CRDAPPL - PRIOR APPLICATION MASTER GENERATION,
002200*                         LINE SEQUENTIAL, ASCENDING BY CUSTOMER
002300*                         NUMBER.  MAY BE EMPTY ON THE FIRST RUN.
002400* OUTPUT FILES: CRDAPN  - NEW APPLICATION MASTER GENERATION.
002500*                         OPERATIONS RENAMES THIS TO CRDAPPL
002600*                         BEFORE CRD0030 RUNS.
002700* PARAMETERS:   NONE.
002800* RUN SEQUENCE: RUNS FIRST EACH CYCLE, AHEAD OF CRD0020/CRD0030.
002900*
003000* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
003100*-----------------------------------------------------------------
003200* R.OKAFOR                | 04/22/89 |  ORIGINAL RELEASE -
003300*                         |          |  CR-1892.
003400* R.OKAFOR                | 01/18/99 |  Y2K REVIEW - NO DATE
003500*                         |          |  FIELDS HERE, NO CHANGE.
003600* T.BRENNAN               | 09/22/09 |  REWORKED AS AN OLD-
003700*                         |          |  MASTER/NEW-MASTER MERGE
003800*                         |          |  SO IN-FLIGHT APPLICATIONS
003900*                         |          |  SURVIVE A RE-RUN OF THIS
004000*                         |          |  PASS - CR-2541.
004100* M.ABIOLA                | 02/14/13 |  ADDED RUN TOTALS DISPLAY
004200*                         |          |  AT END OF JOB - CR-3117.
004300* M.ABIOLA                | 06/30/14 |  ADDED THE BLANK-LINE TRAP
004400*                         |          |  AFTER A SHORT KYC EXTRACT
004500*                         |          |  PRODUCED A BOGUS CUSTOMER
004600*                         |          |  KEY OF ALL SPACES -
004700*                         |          |  CR-3304.
004800* J.FERREIRA              | 07/11/14 |  1100-OPEN-FILES NOW CHECKS
004900*                         |          |  THE CRDKYC OPEN STATUS AND
005000*                         |          |  ABENDS VIA GO TO RATHER
005100*                         |          |  THAN RUNNING ON BLIND -
005200*                         |          |  CR-3304.
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. TANDEM-NONSTOP.
005700 OBJECT-COMPUTER. TANDEM-NONSTOP.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT CRD-KYC-FILE ASSIGN TO CRDKYC
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-KYC-STATUS.
006600*
006700     SELECT CRD-OLD-APPL-FILE ASSIGN TO CRDAPPL
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-OLD-APPL-STATUS.
007000*
007100     SELECT CRD-NEW-APPL-FILE ASSIGN TO CRDAPN
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-NEW-APPL-STATUS.
007400*
007500 DATA DIVISION.
007600 FILE SECTION.
007700*
007800 FD  CRD-KYC-FILE
007900     RECORD CONTAINS 80 CHARACTERS.
008000     COPY CRD-KYC-CUSTOMER IN CRDLIB.
008100 01  CRD-KYC-RAW-VIEW REDEFINES CRD-KYC-CUSTOMER-REC.
008200     05  KYC-RAW-LINE              PIC X(80).
008300*
008400 FD  CRD-OLD-APPL-FILE
008500     RECORD CONTAINS 200 CHARACTERS.
008600 01  CRD-OLD-APPL-REC.
008700     05  FILLER                    PIC X(12).
008800     05  WS-OLD-CUST-NO            PIC X(10).
008900     05  FILLER                    PIC X(178).
009000*
009100 FD  CRD-NEW-APPL-FILE
009200     RECORD CONTAINS 200 CHARACTERS.
009300     COPY CRD-LOAN-APPL IN CRDLIB.
009400*
009500 WORKING-STORAGE SECTION.
009600*
009700 77  WS-ABEND-RC                   PIC 9(02) VALUE 16.
009800*
009900 01  WS-FILE-STATUSES.
010000     05  WS-KYC-STATUS             PIC XX.
010100     05  WS-OLD-APPL-STATUS        PIC XX.
010200         88  WS-OLD-APPL-OK                 VALUE "00".
010300         88  WS-OLD-APPL-MISSING             VALUE "35".
010400     05  WS-NEW-APPL-STATUS        PIC XX.
010500     05  FILLER                    PIC X.
010600*
010700 01  WS-SWITCHES.
010800     05  WS-KYC-EOF-SW             PIC X     VALUE "N".
010900         88  KYC-AT-EOF                      VALUE "Y".
011000     05  WS-OLD-APPL-EOF-SW        PIC X     VALUE "N".
011100         88  OLD-APPL-AT-EOF                 VALUE "Y".
011200     05  FILLER                    PIC X.
011300*
011400 01  WS-COUNTERS                   COMP.
011500     05  WS-KYC-READ-CNT           PIC 9(7)  VALUE 0.
011600     05  WS-OLD-RD-CNT             PIC 9(7)  VALUE 0.
011700     05  WS-ADDED-CNT              PIC 9(7)  VALUE 0.
011800     05  WS-REFRESHED-CNT          PIC 9(7)  VALUE 0.
011900     05  WS-CARRIED-CNT            PIC 9(7)  VALUE 0.
012000     05  WS-INACTIVE-CNT           PIC 9(7)  VALUE 0.
012100     05  WS-KYC-BLANK-CNT          PIC 9(7)  VALUE 0.
012200     05  FILLER                    PIC 9     VALUE 0.
012300*
012400 01  WS-COMPARE-KEYS.
012500     05  WS-KYC-KEY                PIC X(10).
012600     05  WS-OLD-KEY                PIC X(10).
012700     05  WS-LOW-KEY                PIC X(10).
012800     05  FILLER                    PIC X.
012900*
013000 01  WS-KYC-STATUS-VIEW.
013100     05  WS-KYC-STATUS-UPPER       PIC X(10).
013200     05  FILLER                    PIC X.
013300*
013400 01  WS-NEW-APPL-REC.
013500     05  WS-NEW-APPL-ALPHA         PIC X(200).
013600     05  WS-NEW-APPL-GROUP REDEFINES WS-NEW-APPL-ALPHA.
013700         10  WS-NEW-ID                 PIC X(12).
013800         10  WS-NEW-ID-PARTS REDEFINES WS-NEW-ID.
013900             15  WS-NEW-ID-PREFIX      PIC X(3).
014000             15  WS-NEW-ID-SUFFIX      PIC X(9).
014100         10  WS-NEW-CUST-NO            PIC X(10).
014200         10  WS-NEW-AMOUNT             PIC S9(9)V99.
014300         10  WS-NEW-STATUS             PIC X(20).
014400         10  WS-NEW-SCORE              PIC 9(4).
014500         10  WS-NEW-LIMIT-AMOUNT       PIC S9(9)V99.
014600         10  WS-NEW-EXCL-REASON        PIC X(30).
014700         10  WS-NEW-FAIL-MSG           PIC X(60).
014800         10  WS-NEW-RETRIES            PIC 9(2).
014900         10  FILLER                    PIC X(40).
015000*
015100 PROCEDURE DIVISION.
015200*
015300 1000-MAIN-CONTROL.
015400*    DRIVES THE KYC/OLD-MASTER MERGE FROM OPEN TO CLOSE.  KYC
015500*    AND OLD-MASTER ARE BOTH ASSUMED SORTED ASCENDING ON
015600*    CUSTOMER NUMBER BEFORE THIS PROGRAM EVER SEES THEM - NO
015700*    SORT STEP RUNS HERE.
015800     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
015900     PERFORM 2000-MERGE-CUSTOMER
016000         UNTIL KYC-AT-EOF AND OLD-APPL-AT-EOF.
016100     PERFORM 9000-PRINT-RUN-TOTALS.
016200     PERFORM 1900-CLOSE-FILES.
016300     STOP RUN.
016400*
016500 1100-OPEN-FILES.
016600*    CRDKYC IS THE LEAD FILE OF THE MERGE - A HARD OPEN ERROR ON
016700*    IT (ANY STATUS OTHER THAN 00) IS FATAL, SO THE REST OF THE
016800*    PARAGRAPH IS SKIPPED VIA GO TO RATHER THAN NESTING THE WHOLE
016900*    OPEN SEQUENCE INSIDE AN IF - CR-3304.
017000     OPEN INPUT CRD-KYC-FILE.
017100     IF WS-KYC-STATUS NOT = "00"
017200         GO TO 1180-OPEN-ABEND
017300     END-IF.
017400     OPEN INPUT CRD-OLD-APPL-FILE.
017500     IF WS-OLD-APPL-MISSING
017600         MOVE "Y" TO WS-OLD-APPL-EOF-SW
017700         MOVE HIGH-VALUES TO WS-OLD-KEY
017800     END-IF.
017900     OPEN OUTPUT CRD-NEW-APPL-FILE.
018000     PERFORM 2910-READ-KYC.
018100     PERFORM 2920-READ-OLD-APPL.
018200     GO TO 1100-EXIT.
018300 1180-OPEN-ABEND.
018400     DISPLAY "CRD0010 CRDKYC FAILED TO OPEN - STATUS "
018500         WS-KYC-STATUS.
018600     MOVE WS-ABEND-RC TO RETURN-CODE.
018700     STOP RUN.
018800 1100-EXIT.
018900     EXIT.
019000*
019100 1900-CLOSE-FILES.
019200*    ALL THREE FILES TOUCHED BY THIS PROGRAM CLOSE TOGETHER ON
019300*    THE WAY OUT - NOTHING IS LEFT OPEN FOR THE NEXT STEP IN
019400*    THE JOB STREAM.
019500     CLOSE CRD-KYC-FILE CRD-OLD-APPL-FILE CRD-NEW-APPL-FILE.
019600*
019700 2000-MERGE-CUSTOMER.
019800*    CLASSIC SEQUENTIAL MATCH/MERGE: PROCESS WHICHEVER KEY IS
019900*    LOWER OF THE TWO INPUT STREAMS, THEN ADVANCE THE STREAM(S)
020000*    THAT SUPPLIED IT.  HIGH-VALUES STANDS IN FOR A STREAM AT
020100*    EOF SO IT NEVER WINS THE COMPARE.  MAIN CONTROL CALLS THIS
020200*    PARAGRAPH ONCE PER MERGE STEP UNTIL BOTH STREAMS ARE
020300*    EXHAUSTED - IT NEVER LOOPS ON ITS OWN.
020400     IF WS-KYC-KEY < WS-OLD-KEY
020500         MOVE WS-KYC-KEY TO WS-LOW-KEY
020600     ELSE
020700         MOVE WS-OLD-KEY TO WS-LOW-KEY
020800     END-IF.
020900     EVALUATE TRUE
021000         WHEN WS-KYC-KEY = WS-LOW-KEY AND WS-OLD-KEY = WS-LOW-KEY
021100*            CUSTOMER NUMBER PRESENT IN BOTH STREAMS THIS
021200*            CYCLE - A TRUE MATCH, SO BOTH ADVANCE.
021300             PERFORM 2100-MATCHED-CUSTOMER
021400             PERFORM 2910-READ-KYC
021500             PERFORM 2920-READ-OLD-APPL
021600         WHEN WS-KYC-KEY = WS-LOW-KEY
021700*            KYC EXTRACT HAS A CUSTOMER THE OLD MASTER DOES
021800*            NOT - ONLY THE KYC STREAM ADVANCES.
021900             PERFORM 2200-KYC-ONLY-CUSTOMER
022000             PERFORM 2910-READ-KYC
022100         WHEN OTHER
022200*            OLD MASTER HAS A CUSTOMER MISSING FROM TODAY'S KYC
022300*            EXTRACT - ONLY THE OLD-MASTER STREAM ADVANCES.
022400             PERFORM 2300-CARRY-FORWARD-OLD
022500             PERFORM 2920-READ-OLD-APPL
022600     END-EVALUATE.
022700*
022800 2100-MATCHED-CUSTOMER.
022900*    CUSTOMER APPEARS ON BOTH TODAY'S KYC EXTRACT AND THE PRIOR
023000*    MASTER.  AN ACTIVE CUSTOMER IS REFRESHED TO ELIGIBLE; AN
023100*    INACTIVE ONE IS LEFT AS IT STOOD ON THE OLD MASTER.
023200     IF WS-KYC-STATUS-UPPER (1:6) = "ACTIVE"
023300         PERFORM 2110-BUILD-ELIGIBLE-REC
023400         WRITE CRD-LOAN-APPL-REC FROM WS-NEW-APPL-REC
023500         ADD 1 TO WS-REFRESHED-CNT
023600     ELSE
023700         WRITE CRD-LOAN-APPL-REC FROM CRD-OLD-APPL-REC
023800         ADD 1 TO WS-INACTIVE-CNT
023900     END-IF.
024000*
024100 2110-BUILD-ELIGIBLE-REC.
024200*    SUBSCRIPTION RECORD IS BUILT FROM SCRATCH, NOT COPIED FROM
024300*    THE OLD MASTER - AN ACTIVE KYC STATUS ALWAYS RESETS A
024400*    CUSTOMER TO A CLEAN ELIGIBLE SLATE WITH NO CARRIED-OVER
024500*    SCORE, LIMIT, OR RETRY COUNT FROM A PRIOR CYCLE.
024600     MOVE SPACES TO WS-NEW-APPL-ALPHA.
024700     MOVE "APL" TO WS-NEW-ID-PREFIX.
024800     MOVE WS-KYC-KEY TO WS-NEW-ID-SUFFIX.
024900     MOVE WS-KYC-KEY TO WS-NEW-CUST-NO.
025000     MOVE ZERO TO WS-NEW-AMOUNT WS-NEW-SCORE
025100                  WS-NEW-LIMIT-AMOUNT WS-NEW-RETRIES.
025200     MOVE "ELIGIBLE" TO WS-NEW-STATUS.
025300*
025400 2200-KYC-ONLY-CUSTOMER.
025500*    FIRST TIME THIS CUSTOMER HAS BEEN SEEN - SUBSCRIBE IF THE KYC
025600*    STATUS IS ACTIVE, OTHERWISE REJECT AND WRITE NOTHING.
025700     IF WS-KYC-STATUS-UPPER (1:6) = "ACTIVE"
025800         PERFORM 2110-BUILD-ELIGIBLE-REC
025900         WRITE CRD-LOAN-APPL-REC FROM WS-NEW-APPL-REC
026000         ADD 1 TO WS-ADDED-CNT
026100     ELSE
026200         ADD 1 TO WS-INACTIVE-CNT
026300         DISPLAY "CRD0010 REJECT " WS-KYC-KEY
026400             " - Customer status not ACTIVE"
026500     END-IF.
026600*
026700 2300-CARRY-FORWARD-OLD.
026800*    CUSTOMER IS ON THE PRIOR MASTER BUT NOT ON TODAY'S KYC
026900*    EXTRACT - CARRY THE APPLICATION FORWARD UNCHANGED.
027000     WRITE CRD-LOAN-APPL-REC FROM CRD-OLD-APPL-REC.
027100     ADD 1 TO WS-CARRIED-CNT.
027200*
027300 2910-READ-KYC.
027400*    A WHOLLY BLANK KYC LINE (SHORT EXTRACT, STRIPPED TRAILER) IS
027500*    COUNTED AND SKIPPED RATHER THAN TREATED AS A CUSTOMER KEY OF
027600*    ALL SPACES - CR-3304.
027700     IF KYC-AT-EOF
027800         MOVE HIGH-VALUES TO WS-KYC-KEY
027900     ELSE
028000         PERFORM 2911-READ-KYC-RECORD
028100         PERFORM 2911-READ-KYC-RECORD
028200             UNTIL KYC-AT-EOF OR KYC-RAW-LINE NOT = SPACES
028300     END-IF.
028400*
028500 2911-READ-KYC-RECORD.
028600     READ CRD-KYC-FILE
028700         AT END
028800             MOVE "Y" TO WS-KYC-EOF-SW
028900             MOVE HIGH-VALUES TO WS-KYC-KEY
029000         NOT AT END
029100             ADD 1 TO WS-KYC-READ-CNT
029200             IF KYC-RAW-LINE = SPACES
029300                 ADD 1 TO WS-KYC-BLANK-CNT
029400             ELSE
029500                 MOVE KYC-CUST-NO TO WS-KYC-KEY
029600                 MOVE KYC-STATUS TO WS-KYC-STATUS-UPPER
029700                 INSPECT WS-KYC-STATUS-UPPER CONVERTING
029800                     "abcdefghijklmnopqrstuvwxyz" TO
029900                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
030000             END-IF
030100     END-READ.
030200*
030300 2920-READ-OLD-APPL.
030400*    ADVANCES THE PRIOR-CYCLE MASTER KEY FOR THE MERGE COMPARE
030500*    IN 2000-MERGE-CUSTOMER.
030600     IF OLD-APPL-AT-EOF
030700         MOVE HIGH-VALUES TO WS-OLD-KEY
030800     ELSE
030900         READ CRD-OLD-APPL-FILE
031000             AT END
031100                 MOVE "Y" TO WS-OLD-APPL-EOF-SW
031200                 MOVE HIGH-VALUES TO WS-OLD-KEY
031300             NOT AT END
031400                 ADD 1 TO WS-OLD-RD-CNT
031500                 MOVE WS-OLD-CUST-NO TO WS-OLD-KEY
031600         END-READ
031700     END-IF.
031800*
031900 9000-PRINT-RUN-TOTALS.
032000*    END-OF-RUN COUNTS TO THE JOB LOG - THIS PROGRAM HAS NO
032100*    PRINT FILE OF ITS OWN, SO OPERATIONS HAS ALWAYS READ
032200*    CRD0010'S RESULTS OFF SYSOUT RATHER THAN A REPORT.
032300     DISPLAY "CRD0010 KYC RECORDS READ        " WS-KYC-READ-CNT.
032400     DISPLAY "CRD0010 OLD MASTER RECS READ    " WS-OLD-RD-CNT.
032500     DISPLAY "CRD0010 NEW CUSTOMERS ADDED     " WS-ADDED-CNT.
032600     DISPLAY "CRD0010 CUSTOMERS REFRESHED     " WS-REFRESHED-CNT.
032700     DISPLAY "CRD0010 APPLICATIONS CARRIED FWD" WS-CARRIED-CNT.
032800     DISPLAY "CRD0010 CUSTOMERS NOT ACTIVE    " WS-INACTIVE-CNT.
032900     DISPLAY "CRD0010 BLANK KYC LINES SKIPPED " WS-KYC-BLANK-CNT.
