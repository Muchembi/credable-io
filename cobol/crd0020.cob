000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     CRD0020.
000400 AUTHOR.         R.OKAFOR.
000500 INSTALLATION.   CONSOLIDATED TRUST BANK - LOAN SYSTEMS UNIT.
000600 DATE-WRITTEN.   04/16/89.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.
000900*
001000* PURPOSE: TRANSACTION-STATISTICS EXTRACT PASS OF THE CREDABLE
001100*          LOAN RUN.  READS THE LOAN REQUEST FEED TO FIND WHICH
001200*          CUSTOMERS ARE REQUESTING A LOAN THIS CYCLE, SCANS THE
001300*          ACCOUNT TRANSACTION-STATISTICS FILE AND COPIES FORWARD
001400*          ONLY THE RECORDS BELONGING TO THOSE CUSTOMERS.  THE
001500*          EXTRACT IS THE DATA FEED THE SCORING ENGINE READS WHEN
001600*          CRD0030 ASKS IT FOR A SCORE.
001700* INPUT FILES:  CRDLNRQ - LOAN REQUEST FEED, LINE SEQUENTIAL,
001800*                         ASCENDING BY CUSTOMER NUMBER.
001900*               CRDTXN  - TRANSACTION-STATISTICS FILE, LINE
002000*                         SEQUENTIAL, ASCENDING BY CUST NUMBER,
002100*                         ZERO OR MORE RECORDS PER CUSTOMER.
002200* OUTPUT FILES: CRDTXO  - TRANSACTION-STATISTICS EXTRACT, SAME
002300*                         LAYOUT AS CRDTXN, SCORING-ENGINE FEED.
002400* RUN SEQUENCE: RUNS AFTER CRD0010, AHEAD OF CRD0030.
002500*
002600* MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
002700*-----------------------------------------------------------------
002800* R.OKAFOR                | 04/16/89 |  ORIGINAL RELEASE - CR-1892
002900* R.OKAFOR                | 01/18/99 |  Y2K REVIEW - NO DATE
003000*                         |          |  FIELDS HERE, NO CHANGE.
003100* T.BRENNAN               | 09/22/09 |  REWORKED TO DRIVE THE SCAN
003200*                         |          |  OFF CRDLNRQ INSTEAD OF A
003300*                         |          |  HARD-CODED CUSTOMER LIST -
003400*                         |          |  CR-2541.
003500* T.BRENNAN               | 03/11/11 |  ADDED THE BLANK/GARBLED
003600*                         |          |  RECORD TRAP AND THE KEY
003700*                         |          |  SEQUENCE CHECK ON CRDTXN
003800*                         |          |  AFTER A BAD TAPE MOUNT
003900*                         |          |  CORRUPTED SEVERAL LINES
004000*                         |          |  AND SKEWED THE MATCH -
004100*                         |          |  CR-2677.
004200* J.FERREIRA              | 07/11/14 |  1100-OPEN-FILES NOW CHECKS
004300*                         |          |  THE CRDTXO OPEN STATUS AND
004400*                         |          |  ABENDS VIA GO TO INSTEAD
004500*                         |          |  OF WRITING A HALF-OPENED
004600*                         |          |  EXTRACT FILE - CR-3304.
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. TANDEM-NONSTOP.
005100 OBJECT-COMPUTER. TANDEM-NONSTOP.
005200 SPECIAL-NAMES.
005300    CLASS WS-NUMERIC-CLASS IS "0" THRU "9".
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700    SELECT CRD-LNRQ-FILE ASSIGN TO CRDLNRQ
005800        ORGANIZATION IS LINE SEQUENTIAL
005900        FILE STATUS IS WS-LNRQ-STATUS.
006000*
006100    SELECT CRD-TXN-FILE ASSIGN TO CRDTXN
006200        ORGANIZATION IS LINE SEQUENTIAL
006300        FILE STATUS IS WS-TXN-STATUS.
006400*
006500    SELECT CRD-EXTRACT-FILE ASSIGN TO CRDTXO
006600        ORGANIZATION IS LINE SEQUENTIAL
006700        FILE STATUS IS WS-TXO-STATUS.
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200 FD  CRD-LNRQ-FILE
007300    RECORD CONTAINS 21 CHARACTERS.
007400    COPY CRD-LOAN-REQUEST IN CRDLIB.
007500*
007600 FD  CRD-TXN-FILE
007700    RECORD CONTAINS 128 CHARACTERS.
007800    COPY CRD-TXN-STATS IN CRDLIB.
007900 01  CRD-TXN-RAW-VIEW REDEFINES CRD-TXN-STATS-REC.
008000    05  TXN-RAW-LINE              PIC X(128).
008100*
008200 FD  CRD-EXTRACT-FILE
008300    RECORD CONTAINS 128 CHARACTERS.
008400 01  CRD-EXTRACT-REC               PIC X(128).
008500*
008600 WORKING-STORAGE SECTION.
008700*
008800 77  WS-ABEND-RC                  PIC 9(02) VALUE 16.
008900*
009000 01  WS-FILE-STATUSES.
009100    05  WS-LNRQ-STATUS            PIC XX.
009200        88  WS-LNRQ-MISSING           VALUE "35".
009300    05  WS-TXN-STATUS             PIC XX.
009400        88  WS-TXN-MISSING            VALUE "35".
009500    05  WS-TXO-STATUS             PIC XX.
009600    05  FILLER                    PIC X.
009700*
009800 01  WS-SWITCHES.
009900    05  WS-LNRQ-EOF-SW            PIC X     VALUE "N".
010000        88  LNRQ-AT-EOF               VALUE "Y".
010100    05  WS-TXN-EOF-SW             PIC X     VALUE "N".
010200        88  TXN-AT-EOF                VALUE "Y".
010300    05  FILLER                    PIC X.
010400*
010500 01  WS-COUNTERS                  COMP.
010600    05  WS-LNRQ-RD-CNT            PIC 9(7)  VALUE 0.
010700    05  WS-TXN-RD-CNT             PIC 9(7)  VALUE 0.
010800    05  WS-EXTRACT-CNT            PIC 9(7)  VALUE 0.
010900    05  WS-SKIP-CNT               PIC 9(7)  VALUE 0.
011000    05  WS-GARBLED-CNT            PIC 9(7)  VALUE 0.
011100    05  WS-SEQ-ERR-CNT            PIC 9(7)  VALUE 0.
011200    05  FILLER                    PIC 9     VALUE 0.
011300*
011400 01  WS-COMPARE-KEYS.
011500    05  WS-LNRQ-KEY               PIC X(10).
011600    05  WS-TXN-KEY                PIC X(10).
011700    05  WS-TXN-KEY-NUM REDEFINES WS-TXN-KEY
011800                                  PIC 9(10).
011900    05  WS-PREV-TXN-KEY-NUM       PIC 9(10) VALUE 0.
012000    05  FILLER                    PIC X.
012100*
012200 01  WS-EXTRACT-HOLD.
012300    05  WS-EXTRACT-ALPHA          PIC X(128).
012400    05  WS-EXTRACT-GROUP REDEFINES WS-EXTRACT-ALPHA.
012500        10  WS-EXTRACT-CUST-NO        PIC X(10).
012600        10  FILLER                    PIC X(118).
012700    05  WS-LAST-CUST-NO           PIC X(10) VALUE SPACES.
012800*
012900 PROCEDURE DIVISION.
013000*
013100 1000-MAIN-CONTROL.
013200*    DRIVES THE EXTRACT SCAN FROM OPEN TO CLOSE.
013300    PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
013400    PERFORM 2000-MATCH-CUSTOMERS
013500        UNTIL TXN-AT-EOF.
013600    PERFORM 9000-PRINT-RUN-TOTALS.
013700    PERFORM 1900-CLOSE-FILES.
013800    STOP RUN.
013900*
014000 1100-OPEN-FILES.
014100*    A MISSING INPUT FILE IS TREATED AS AN EMPTY INPUT (THE EOF
014200*    SWITCH IS SET UP FRONT), BUT A FAILURE TO OPEN THE EXTRACT
014300*    OUTPUT IS FATAL - CR-3304.
014400    OPEN INPUT CRD-LNRQ-FILE.
014500    IF WS-LNRQ-MISSING
014600        MOVE "Y" TO WS-LNRQ-EOF-SW
014700        MOVE HIGH-VALUES TO WS-LNRQ-KEY
014800    END-IF.
014900    OPEN INPUT CRD-TXN-FILE.
015000    IF WS-TXN-MISSING
015100        MOVE "Y" TO WS-TXN-EOF-SW
015200    END-IF.
015300    OPEN OUTPUT CRD-EXTRACT-FILE.
015400    IF WS-TXO-STATUS NOT = "00"
015500        GO TO 1180-OPEN-ABEND
015600    END-IF.
015700    PERFORM 2920-READ-LNRQ.
015800    PERFORM 2910-READ-TXN.
015900    GO TO 1100-EXIT.
016000 1180-OPEN-ABEND.
016100    DISPLAY "CRD0020 CRDTXO FAILED TO OPEN - STATUS "
016200        WS-TXO-STATUS.
016300    MOVE WS-ABEND-RC TO RETURN-CODE.
016400    STOP RUN.
016500 1100-EXIT.
016600    EXIT.
016700*
016800 1900-CLOSE-FILES.
016900*    NORMAL END-OF-RUN HOUSEKEEPING - ALL THREE FILES DOWN
017000*    TOGETHER BEFORE THE TOTALS ARE PRINTED.
017100    CLOSE CRD-LNRQ-FILE CRD-TXN-FILE CRD-EXTRACT-FILE.
017200*
017300 2000-MATCH-CUSTOMERS.
017400*    CRDLNRQ NAMES THE CUSTOMERS WE WANT; CRDTXN MAY CARRY ZERO,
017500*    ONE OR SEVERAL RECORDS FOR EACH.  CRDTXN DRIVES THE SCAN
017600*    SINCE IT IS THE LARGER FILE; CRDLNRQ CATCHES UP TO IT.
017700    EVALUATE TRUE
017800        WHEN WS-TXN-KEY = WS-LNRQ-KEY
017900*            THIS CUSTOMER IS ON THE WANT LIST - FORWARD THE
018000*            TRANSACTION-STATISTICS RECORD AND MOVE CRDTXN ON.
018100            PERFORM 2100-WRITE-EXTRACT
018200            PERFORM 2910-READ-TXN
018300        WHEN WS-TXN-KEY > WS-LNRQ-KEY
018400*            CRDLNRQ IS BEHIND CRDTXN - ADVANCE THE REQUEST
018500*            FEED UNTIL IT CATCHES UP.
018600            PERFORM 2920-READ-LNRQ
018700        WHEN OTHER
018800*            CRDTXN IS SITTING ON A CUSTOMER NOBODY REQUESTED -
018900*            NOT AN ERROR, JUST NOT WANTED FOR THIS RUN.
019000            ADD 1 TO WS-SKIP-CNT
019100            PERFORM 2910-READ-TXN
019200    END-EVALUATE.
019300*
019400 2100-WRITE-EXTRACT.
019500*    REQUESTED CUSTOMER - COPY THE TRANSACTION-STATISTICS RECORD
019600*    FORWARD TO THE SCORING-ENGINE FEED UNCHANGED.
019700    MOVE CRD-TXN-STATS-REC TO WS-EXTRACT-ALPHA.
019800    MOVE WS-EXTRACT-CUST-NO TO WS-LAST-CUST-NO.
019900    WRITE CRD-EXTRACT-REC FROM WS-EXTRACT-ALPHA.
020000    ADD 1 TO WS-EXTRACT-CNT.
020100*
020200 2910-READ-TXN.
020300    IF NOT TXN-AT-EOF
020400        READ CRD-TXN-FILE
020500            AT END
020600                MOVE "Y" TO WS-TXN-EOF-SW
020700            NOT AT END
020800                ADD 1 TO WS-TXN-RD-CNT
020900                PERFORM 2911-VALIDATE-TXN-KEY
021000        END-READ
021100    END-IF.
021200*
021300 2911-VALIDATE-TXN-KEY.
021400*    BLANK FILLER LINES AND NON-NUMERIC CUSTOMER NUMBERS ARE
021500*    TRAPPED SEPARATELY SO THE RUN TOTALS SHOW WHICH KIND OF BAD
021600*    RECORD WAS SEEN; EITHER WAY THE RECORD IS FORCED BELOW THE
021700*    LOWEST REAL KEY SO 2000-MATCH-CUSTOMERS SIMPLY SKIPS IT.
021800    EVALUATE TRUE
021900        WHEN TXN-RAW-LINE = SPACES
022000            MOVE LOW-VALUES TO WS-TXN-KEY
022100        WHEN TXN-CUST-NO IS NOT WS-NUMERIC-CLASS
022200            ADD 1 TO WS-GARBLED-CNT
022300            MOVE LOW-VALUES TO WS-TXN-KEY
022400        WHEN OTHER
022500            MOVE TXN-CUST-NO TO WS-TXN-KEY
022600            PERFORM 2912-CHECK-KEY-SEQUENCE
022700    END-EVALUATE.
022800*
022900 2912-CHECK-KEY-SEQUENCE.
023000*    CRDTXN IS SUPPOSED TO ARRIVE IN ASCENDING CUST-NUMBER ORDER -
023100*    CATCH A SORT THAT SLIPPED BEFORE IT THROWS THE MATCH OFF.
023200    IF WS-TXN-RD-CNT > 1
023300        IF WS-TXN-KEY-NUM NOT > WS-PREV-TXN-KEY-NUM
023400            ADD 1 TO WS-SEQ-ERR-CNT
023500        END-IF
023600    END-IF.
023700    MOVE WS-TXN-KEY-NUM TO WS-PREV-TXN-KEY-NUM.
023800*
023900 2920-READ-LNRQ.
024000*    CRDLNRQ IS THE SMALLER OF THE TWO INPUT FILES - IT IS READ
024100*    AHEAD FAR ENOUGH TO KEEP PACE WITH WHICHEVER CUSTOMER
024200*    CRDTXN HAPPENS TO BE ON.
024300    IF LNRQ-AT-EOF
024400        MOVE HIGH-VALUES TO WS-LNRQ-KEY
024500    ELSE
024600        READ CRD-LNRQ-FILE
024700            AT END
024800                MOVE "Y" TO WS-LNRQ-EOF-SW
024900                MOVE HIGH-VALUES TO WS-LNRQ-KEY
025000            NOT AT END
025100                ADD 1 TO WS-LNRQ-RD-CNT
025200                MOVE REQ-CUST-NO TO WS-LNRQ-KEY
025300        END-READ
025400    END-IF.
025500*
025600 9000-PRINT-RUN-TOTALS.
025700*    END-OF-RUN COUNTS TO THE JOB LOG - CRD0020 HAS NO PRINT
025800*    FILE OF ITS OWN, ONLY THE LINE-SEQUENTIAL EXTRACT.
025900    DISPLAY "CRD0020 LOAN REQUESTS READ       " WS-LNRQ-RD-CNT.
026000    DISPLAY "CRD0020 TXN STATS RECORDS READ    " WS-TXN-RD-CNT.
026100    DISPLAY "CRD0020 RECORDS EXTRACTED         " WS-EXTRACT-CNT.
026200    DISPLAY "CRD0020 RECORDS SKIPPED           " WS-SKIP-CNT.
026300    DISPLAY "CRD0020 GARBLED RECORDS TRAPPED   " WS-GARBLED-CNT.
026400    DISPLAY "CRD0020 KEY SEQUENCE ERRORS       " WS-SEQ-ERR-CNT.
026500    DISPLAY "CRD0020 LAST CUSTOMER EXTRACTED   " WS-LAST-CUST-NO.
